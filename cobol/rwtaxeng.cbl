000100*******************************************************************
000200*                                                                  *
000300*             R E T I R E M E N T   W E A L T H                   *
000400*                  T A X   C O M P U T A T I O N                  *
000500*                                                                  *
000600*******************************************************************
000700*
000800 identification   division.
000900*
001000 program-id.       rwtaxeng.
001100 author.           R J Fenwick.
001200 installation.     Marchwood Financial Systems.
001300 date-written.     14/03/1987.
001400 date-compiled.
001500 security.         Copyright (C) 1987-2026, Marchwood Financial Systems.
001600*                  Distributed under the GNU General Public License.
001700*                  See the file COPYING for details.
001800*
001900*  Remarks.        Federal, capital-gains, flat-state and payroll
002000*                  (FICA) tax computation for one calendar year of
002100*                  the Retirement Wealth forecast.  Called once per
002200*                  forecast year by RW000, and again by RWWDRAW
002300*                  whenever it needs a marginal-rate or cap-gains
002400*                  estimate for a withdrawal.  Pure computation -
002500*                  no file I/O, no screen I/O, nothing retained
002600*                  between calls.
002700*
002800*  Changes.
002900*  14/03/87 rjf - Written for the pension forecasting pilot, first
003000*                 cut of the federal bracket tables.
003100*  02/09/88 rjf - California and New York flat state rates added for
003200*                 the west-coast client roll-out.
003300*  19/07/91 dmp - Illinois, Massachusetts, Washington, Colorado added
003400*                 to the state table as branch offices requested them.
003500*  11/01/93 dmp - Capital gains bracket table added, was a flat rate
003600*                 charged against the whole gain before this.
003700*  30/11/95 rjf - Oregon and New Jersey states added.
003800*  08/06/98 dmp - Y2K review: no 2-digit years held in this module,
003900*                 no changes required, signed off per project Y2K-014.
004000*  22/02/99 dmp - FICA wage base and Medicare rate table refreshed
004100*                 for the new tax year, used to be hard keyed per call.
004200*  17/05/02 vbc - Ported to Microfocus, no logic changes.
004300*  25/03/09 vbc - Migrated to GNU Cobol build, re-tested against the
004400*                 prior compiler's bracket-table figures, no changes
004500*                 needed.
004600*  19/09/25 vbc - Retirement Wealth 1.00 baseline cut and builds
004700*                 reset ahead of the RWTAXENG rework below.
004800*  07/11/25 vbc - Reworked as RWTAXENG for the Retirement Wealth
004900*                 batch. Txe-Working added, FICA only while working.
005000*  19/11/25 vbc - Txe-State carries the state name, not a rate - the
005100*                 state table moved back into this module, see the
005200*                 remarks in RWTXLK.cob.
005300*  03/12/25 vbc - Federal, state and FICA rates and cutoffs refreshed
005400*                 to current tax year figures per finance dept memo.
005500*
005600 environment      division.
005700 copy  "rwenv.cob".
005800*
005900 data             division.
006000 working-storage  section.
006100*
006200*----------------------------------------------------------------
006300*   Federal bracket tables - one entry per bracket, upper cutoff
006400*   and rate.  Held as named fields with a redefines so the same
006500*   bracket-walk paragraph can drive either table once it has been
006600*   copied into RW-Active-Fed-Table.
006700*----------------------------------------------------------------
006800*
006900 01  RW-Fed-Joint-Rates.
007000     03  FJ-1-Cutoff           pic 9(9)v99  comp-3  value 23200.
007100     03  FJ-1-Rate             pic 9v9(5)   comp-3  value .10000.
007200     03  FJ-2-Cutoff           pic 9(9)v99  comp-3  value 94300.
007300     03  FJ-2-Rate             pic 9v9(5)   comp-3  value .12000.
007400     03  FJ-3-Cutoff           pic 9(9)v99  comp-3  value 201050.
007500     03  FJ-3-Rate             pic 9v9(5)   comp-3  value .22000.
007600     03  FJ-4-Cutoff           pic 9(9)v99  comp-3  value 383900.
007700     03  FJ-4-Rate             pic 9v9(5)   comp-3  value .24000.
007800     03  FJ-5-Cutoff           pic 9(9)v99  comp-3  value 487450.
007900     03  FJ-5-Rate             pic 9v9(5)   comp-3  value .32000.
008000     03  FJ-6-Cutoff           pic 9(9)v99  comp-3  value 731200.
008100     03  FJ-6-Rate             pic 9v9(5)   comp-3  value .35000.
008200     03  FJ-7-Cutoff           pic 9(9)v99  comp-3  value 999999999.
008300     03  FJ-7-Rate             pic 9v9(5)   comp-3  value .37000.
008400     03  filler                pic x(2).
008500 01  RW-Fed-Joint-Table redefines RW-Fed-Joint-Rates.
008600     03  FJ-Bracket                        occurs 7.
008700         05  FJ-Cutoff         pic 9(9)v99  comp-3.
008800         05  FJ-Rate           pic 9v9(5)   comp-3.
008900     03  filler                pic x(2).
009000*
009100 01  RW-Fed-Single-Rates.
009200     03  FS-1-Cutoff           pic 9(9)v99  comp-3  value 11600.
009300     03  FS-1-Rate             pic 9v9(5)   comp-3  value .10000.
009400     03  FS-2-Cutoff           pic 9(9)v99  comp-3  value 47150.
009500     03  FS-2-Rate             pic 9v9(5)   comp-3  value .12000.
009600     03  FS-3-Cutoff           pic 9(9)v99  comp-3  value 100525.
009700     03  FS-3-Rate             pic 9v9(5)   comp-3  value .22000.
009800     03  FS-4-Cutoff           pic 9(9)v99  comp-3  value 191950.
009900     03  FS-4-Rate             pic 9v9(5)   comp-3  value .24000.
010000     03  FS-5-Cutoff           pic 9(9)v99  comp-3  value 243725.
010100     03  FS-5-Rate             pic 9v9(5)   comp-3  value .32000.
010200     03  FS-6-Cutoff           pic 9(9)v99  comp-3  value 609350.
010300     03  FS-6-Rate             pic 9v9(5)   comp-3  value .35000.
010400     03  FS-7-Cutoff           pic 9(9)v99  comp-3  value 999999999.
010500     03  FS-7-Rate             pic 9v9(5)   comp-3  value .37000.
010600     03  filler                pic x(2).
010700 01  RW-Fed-Single-Table redefines RW-Fed-Single-Rates.
010800     03  FS-Bracket                        occurs 7.
010900         05  FS-Cutoff         pic 9(9)v99  comp-3.
011000         05  FS-Rate           pic 9v9(5)   comp-3.
011100     03  filler                pic x(2).
011200*
011300*----------------------------------------------------------------
011400*   Long term capital gains bracket tables - gains stack on top
011500*   of taxable ordinary income, see BB020-Cap-Gains-Tax.
011600*----------------------------------------------------------------
011700*
011800 01  RW-Cg-Joint-Rates.
011900     03  CGJ-1-Cutoff          pic 9(9)v99  comp-3  value 94050.
012000     03  CGJ-1-Rate            pic 9v9(5)   comp-3  value 0.
012100     03  CGJ-2-Cutoff          pic 9(9)v99  comp-3  value 583750.
012200     03  CGJ-2-Rate            pic 9v9(5)   comp-3  value .15000.
012300     03  CGJ-3-Cutoff          pic 9(9)v99  comp-3  value 999999999.
012400     03  CGJ-3-Rate            pic 9v9(5)   comp-3  value .20000.
012500     03  filler                pic x(2).
012600 01  RW-Cg-Joint-Table redefines RW-Cg-Joint-Rates.
012700     03  CGJ-Bracket                       occurs 3.
012800         05  CGJ-Cutoff        pic 9(9)v99  comp-3.
012900         05  CGJ-Rate          pic 9v9(5)   comp-3.
013000     03  filler                pic x(2).
013100*
013200 01  RW-Cg-Single-Rates.
013300     03  CGS-1-Cutoff          pic 9(9)v99  comp-3  value 47025.
013400     03  CGS-1-Rate            pic 9v9(5)   comp-3  value 0.
013500     03  CGS-2-Cutoff          pic 9(9)v99  comp-3  value 518900.
013600     03  CGS-2-Rate            pic 9v9(5)   comp-3  value .15000.
013700     03  CGS-3-Cutoff          pic 9(9)v99  comp-3  value 999999999.
013800     03  CGS-3-Rate            pic 9v9(5)   comp-3  value .20000.
013900     03  filler                pic x(2).
014000 01  RW-Cg-Single-Table redefines RW-Cg-Single-Rates.
014100     03  CGS-Bracket                       occurs 3.
014200         05  CGS-Cutoff        pic 9(9)v99  comp-3.
014300         05  CGS-Rate          pic 9v9(5)   comp-3.
014400     03  filler                pic x(2).
014500*
014600*----------------------------------------------------------------
014700*   Working copy the bracket walk paragraphs actually drive - the
014800*   applicable table (joint or single) is moved in here once per
014900*   call, so BB011/BB021 need not know which filing status applies.
015000*----------------------------------------------------------------
015100*
015200 01  RW-Active-Fed-Table.
015300     03  Act-Fed-Bracket                   occurs 7.
015400         05  Act-Fed-Cutoff    pic 9(9)v99  comp-3.
015500         05  Act-Fed-Rate      pic 9v9(5)   comp-3.
015600     03  filler                pic x(4).
015700*
015800 01  RW-Active-Cg-Table.
015900     03  Act-Cg-Bracket                    occurs 3.
016000         05  Act-Cg-Cutoff     pic 9(9)v99  comp-3.
016100         05  Act-Cg-Rate       pic 9v9(5)   comp-3.
016200     03  filler                pic x(4).
016300*
016400*----------------------------------------------------------------
016500*   Flat state tax rates by state name - see BB030-State-Tax.
016600*----------------------------------------------------------------
016700*
016800 01  RW-State-Rate-Entries.
016900     03  filler                pic x(15) value "CALIFORNIA".
017000     03  filler                pic 9v9(5) comp-3 value .09300.
017100     03  filler                pic x(15) value "NEW YORK".
017200     03  filler                pic 9v9(5) comp-3 value .06850.
017300     03  filler                pic x(15) value "TEXAS".
017400     03  filler                pic 9v9(5) comp-3 value 0.
017500     03  filler                pic x(15) value "FLORIDA".
017600     03  filler                pic 9v9(5) comp-3 value 0.
017700     03  filler                pic x(15) value "ILLINOIS".
017800     03  filler                pic 9v9(5) comp-3 value .04950.
017900     03  filler                pic x(15) value "MASSACHUSETTS".
018000     03  filler                pic 9v9(5) comp-3 value .05000.
018100     03  filler                pic x(15) value "WASHINGTON".
018200     03  filler                pic 9v9(5) comp-3 value 0.
018300     03  filler                pic x(15) value "COLORADO".
018400     03  filler                pic 9v9(5) comp-3 value .04400.
018500     03  filler                pic x(15) value "OREGON".
018600     03  filler                pic 9v9(5) comp-3 value .09900.
018700     03  filler                pic x(15) value "NEW JERSEY".
018800     03  filler                pic 9v9(5) comp-3 value .06370.
018900     03  filler                pic x(15) value "NONE".
019000     03  filler                pic 9v9(5) comp-3 value 0.
019100 01  RW-State-Rate-Table redefines RW-State-Rate-Entries.
019200     03  St-Entry                          occurs 11.
019300         05  St-Name           pic x(15).
019400         05  St-Rate           pic 9v9(5)  comp-3.
019500     03  filler                pic x(2).
019600*
019700*----------------------------------------------------------------
019800*   Work fields for the bracket walks and the FICA calculation.
019900*   Counters and subscripts held comp per house standards.
020000*----------------------------------------------------------------
020100*
020200 01  RW-Fed-Work.
020300     03  WS-Std-Deduction      pic 9(9)v99  comp-3.
020400     03  WS-Taxable-Income     pic 9(9)v99  comp-3.
020500     03  WS-Prev-Cutoff        pic 9(9)v99  comp-3.
020600     03  WS-Bracket-Portion    pic S9(9)v99 comp-3.
020700     03  filler                pic x(4).
020800*
020900 01  RW-Cg-Work.
021000     03  WS-Cg-Stacked         pic 9(9)v99  comp-3.
021100     03  WS-Remaining-Gains    pic 9(9)v99  comp-3.
021200     03  WS-Bracket-Floor      pic 9(9)v99  comp-3.
021300     03  WS-Bracket-Room       pic S9(9)v99 comp-3.
021400     03  WS-Amt-In-Bracket     pic 9(9)v99  comp-3.
021500     03  WS-Prev-Cg-Cutoff     pic 9(9)v99  comp-3.
021600     03  filler                pic x(4).
021700*
021800 01  RW-Misc-Work.
021900     03  WS-State-Upper        pic x(15).
022000     03  WS-State-Rate         pic 9v9(5)   comp-3.
022100     03  WS-Fica-Base          pic 9(9)v99  comp-3.
022200     03  WS-Fica-Excess        pic 9(9)v99  comp-3.
022300     03  filler                pic x(4).
022400*
022500 77  WS-Bkt-Sub                pic 9(2)     comp.
022600 77  WS-State-Sub              pic 9(2)     comp.
022700*
022800 linkage          section.
022900 copy  "rwtxlk.cob".
023000 copy  "rwtaxb.cob".
023100*
023200 procedure division using RW-Tax-Engine-Input RW-Tax-Breakdown.
023300*
023400*******************************************************************
023500*   AA000-MAIN - DRIVES THE FIVE TAX CALCULATIONS FOR THIS CALL   *
023600*******************************************************************
023700*
023800 AA000-Main.
023900     perform  BB010-Federal-Tax     thru  BB010-Exit.
024000     perform  BB020-Cap-Gains-Tax   thru  BB020-Exit.
024100     perform  BB030-State-Tax       thru  BB030-Exit.
024200     perform  BB040-Fica-Tax        thru  BB040-Exit.
024300     perform  BB050-Total-Tax       thru  BB050-Exit.
024400     go       to  Main-Exit.
024500*
024600*******************************************************************
024700*   BB010 - FEDERAL INCOME TAX, PROGRESSIVE BRACKETS ON TAXABLE   *
024800*           INCOME (ORDINARY INCOME LESS THE STANDARD DEDUCTION)  *
024900*******************************************************************
025000*
025100 BB010-Federal-Tax.
025200     if       Txe-Joint-Filer
025300              move  29200.00  to  WS-Std-Deduction
025400     else
025500              move  14600.00  to  WS-Std-Deduction
025600     end-if.
025700     if       Txe-Ord-Income  >  WS-Std-Deduction
025800              compute  WS-Taxable-Income =
025900                       Txe-Ord-Income - WS-Std-Deduction
026000     else
026100              move     0  to  WS-Taxable-Income
026200     end-if.
026300     if       Txe-Joint-Filer
026400              move  RW-Fed-Joint-Table   to  RW-Active-Fed-Table
026500     else
026600              move  RW-Fed-Single-Table  to  RW-Active-Fed-Table
026700     end-if.
026800     move     0  to  WS-Prev-Cutoff.
026900     move     0  to  Txb-Federal.
027000     perform  BB011-Fed-Bracket  thru  BB011-Exit
027100              varying  WS-Bkt-Sub  from  1  by  1
027200              until    WS-Bkt-Sub  >  7
027300                  or   WS-Taxable-Income  not >  WS-Prev-Cutoff.
027400     go       to  BB010-Exit.
027500 BB011-Fed-Bracket.
027600     if       WS-Taxable-Income  >  Act-Fed-Cutoff (WS-Bkt-Sub)
027700              compute  WS-Bracket-Portion =
027800                       Act-Fed-Cutoff (WS-Bkt-Sub) - WS-Prev-Cutoff
027900     else
028000              compute  WS-Bracket-Portion =
028100                       WS-Taxable-Income - WS-Prev-Cutoff
028200     end-if.
028300     if       WS-Bracket-Portion  >  0
028400              compute  Txb-Federal  rounded  =
028500                       Txb-Federal  +
028600                       (WS-Bracket-Portion * Act-Fed-Rate (WS-Bkt-Sub))
028700     end-if.
028800     move     Act-Fed-Cutoff (WS-Bkt-Sub)  to  WS-Prev-Cutoff.
028900 BB011-Exit.
029000     exit.
029100 BB010-Exit.
029200     exit.
029300*
029400*******************************************************************
029500*   BB020 - LONG TERM CAPITAL GAINS TAX, STACKED ON TOP OF THE    *
029600*           TAXABLE ORDINARY INCOME FOUND ABOVE.  GAINS THAT      *
029700*           DO NOT PUSH INCOME PAST A BRACKET TOP FALL IN THAT    *
029800*           BRACKET, THE REST SPILLS UP INTO THE NEXT ONE.        *
029900*******************************************************************
030000*
030100 BB020-Cap-Gains-Tax.
030200     move     0  to  Txb-Cap-Gains.
030300     if       Txe-Cap-Gains  not >  0
030400              go  to  BB020-Exit.
030500     if       Txe-Joint-Filer
030600              move  RW-Cg-Joint-Table   to  RW-Active-Cg-Table
030700     else
030800              move  RW-Cg-Single-Table  to  RW-Active-Cg-Table
030900     end-if.
031000     move     WS-Taxable-Income  to  WS-Cg-Stacked.
031100     move     Txe-Cap-Gains      to  WS-Remaining-Gains.
031200     move     0  to  WS-Prev-Cg-Cutoff.
031300     perform  BB021-Cg-Bracket  thru  BB021-Exit
031400              varying  WS-Bkt-Sub  from  1  by  1
031500              until    WS-Bkt-Sub  >  3
031600                  or   WS-Remaining-Gains  not >  0.
031700     go       to  BB020-Exit.
031800 BB021-Cg-Bracket.
031900     if       WS-Prev-Cg-Cutoff  >  WS-Cg-Stacked
032000              move  WS-Prev-Cg-Cutoff  to  WS-Bracket-Floor
032100     else
032200              move  WS-Cg-Stacked      to  WS-Bracket-Floor
032300     end-if.
032400     if       Act-Cg-Cutoff (WS-Bkt-Sub)  >  WS-Bracket-Floor
032500              compute  WS-Bracket-Room =
032600                       Act-Cg-Cutoff (WS-Bkt-Sub) - WS-Bracket-Floor
032700     else
032800              move     0  to  WS-Bracket-Room
032900     end-if.
033000     if       WS-Remaining-Gains  <  WS-Bracket-Room
033100              move  WS-Remaining-Gains  to  WS-Amt-In-Bracket
033200     else
033300              move  WS-Bracket-Room     to  WS-Amt-In-Bracket
033400     end-if.
033500     if       WS-Amt-In-Bracket  >  0
033600              compute  Txb-Cap-Gains  rounded  =
033700                       Txb-Cap-Gains  +
033800                       (WS-Amt-In-Bracket * Act-Cg-Rate (WS-Bkt-Sub))
033900              add      WS-Amt-In-Bracket  to  WS-Cg-Stacked
034000              subtract WS-Amt-In-Bracket  from  WS-Remaining-Gains
034100     end-if.
034200     move     Act-Cg-Cutoff (WS-Bkt-Sub)  to  WS-Prev-Cg-Cutoff.
034300 BB021-Exit.
034400     exit.
034500 BB020-Exit.
034600     exit.
034700*
034800*******************************************************************
034900*   BB030 - FLAT STATE TAX, RATE BY STATE NAME AGAINST ORDINARY   *
035000*           INCOME PLUS CAPITAL GAINS.  UNRECOGNISED STATE NAMES  *
035100*           FALL THROUGH TO A ZERO RATE, SAME AS "NONE".          *
035200*******************************************************************
035300*
035400 BB030-State-Tax.
035500     move     spaces          to  WS-State-Upper.
035600     move     Txe-State       to  WS-State-Upper.
035700     inspect  WS-State-Upper  converting
035800              "abcdefghijklmnopqrstuvwxyz"
035900              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036000     perform  BB031-Find-State  thru  BB031-Exit
036100              varying  WS-State-Sub  from  1  by  1
036200              until    WS-State-Sub  >  11
036300                  or   St-Name (WS-State-Sub)  =  WS-State-Upper.
036400     if       WS-State-Sub  >  11
036500              move  0  to  WS-State-Rate
036600     else
036700              move  St-Rate (WS-State-Sub)  to  WS-State-Rate
036800     end-if.
036900     compute  Txb-State  rounded  =
037000              (Txe-Ord-Income + Txe-Cap-Gains) * WS-State-Rate.
037100     go       to  BB030-Exit.
037200 BB031-Find-State.
037300     continue.
037400 BB031-Exit.
037500     exit.
037600 BB030-Exit.
037700     exit.
037800*
037900*******************************************************************
038000*   BB040 - PAYROLL (FICA) TAX, ONLY WHILE THIS PERSON IS STILL   *
038100*           SHOWN AS WORKING.  SOCIAL SECURITY PORTION CAPS AT    *
038200*           THE WAGE BASE, MEDICARE HAS AN ADDITIONAL SURCHARGE   *
038300*           ABOVE THE HIGH EARNER THRESHOLD.                      *
038400*******************************************************************
038500*
038600 BB040-Fica-Tax.
038700     move     0  to  Txb-Fica.
038800     if       not  Txe-Is-Working
038900              go  to  BB040-Exit.
039000     if       Txe-Ord-Income  >  168600.00
039100              move  168600.00     to  WS-Fica-Base
039200     else
039300              move  Txe-Ord-Income  to  WS-Fica-Base
039400     end-if.
039500     compute  Txb-Fica  rounded  =  WS-Fica-Base * .06200.
039600     compute  Txb-Fica  rounded  =
039700              Txb-Fica  +  (Txe-Ord-Income * .01450).
039800     if       Txe-Ord-Income  >  200000.00
039900              compute  WS-Fica-Excess = Txe-Ord-Income - 200000.00
040000              compute  Txb-Fica  rounded  =
040100                       Txb-Fica  +  (WS-Fica-Excess * .00900)
040200     end-if.
040300     go       to  BB040-Exit.
040400 BB040-Exit.
040500     exit.
040600*
040700*******************************************************************
040800*   BB050 - TOTAL TAX, THE FIVE-FIELD BREAKDOWN RETURNED TO THE   *
040900*           CALLER.                                                *
041000*******************************************************************
041100*
041200 BB050-Total-Tax.
041300     compute  Txb-Total  rounded  =
041400              Txb-Federal + Txb-Cap-Gains + Txb-State + Txb-Fica.
041500 BB050-Exit.
041600     exit.
041700*
041800 Main-Exit.
041900     exit     program.
