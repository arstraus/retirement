000100*******************************************
000200*                                          *
000300*   Standard Environment Division Entries *
000400*      Common To All RW Programs          *
000500*******************************************
000600*
000700* 04/11/25 vbc - Created, lifted out of the payroll envdiv.cob so
000800*                Retirement Wealth batch does not drag in the CRT
000900*                switches it does not use.
001000* 12/12/25 vbc - Dropped the UPSI-0 test switch and the Wdraw
001100*                state class, neither ever got wired to anything -
001200*                left TOP-OF-FORM, RWRGSTR uses it for the
001300*                projection table page throw.
001400*
001500 configuration       section.
001600 source-computer.    RW-HOST.
001700 object-computer.    RW-HOST.
001800 special-names.
001900     C01                    is  TOP-OF-FORM.
002000*
