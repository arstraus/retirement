000100*******************************************
000200*                                          *
000300*  Working Storage / Linkage For The      *
000400*      Tax Breakdown Result Area          *
000500*    Returned by RWTAXENG each call       *
000600*******************************************
000700* 55 bytes.
000800*
000900* 07/11/25 vbc - Created.
001000*
001100 01  RW-Tax-Breakdown.
001200     03  Txb-Federal           pic S9(9)V99  comp-3.
001300     03  Txb-Cap-Gains         pic S9(9)V99  comp-3.
001400     03  Txb-State             pic S9(9)V99  comp-3.
001500     03  Txb-Fica              pic S9(9)V99  comp-3.
001600     03  Txb-Total             pic S9(9)V99  comp-3.
001700     03  filler                pic X(4).
001800*
