000100*******************************************
000200*                                          *
000300*  Working Storage For The Summary        *
000400*     Metrics, Built By RWRGSTR From      *
000500*     A Single Pass Of The Detail File    *
000600*******************************************
000700* 68 bytes.
000800*
000900* 12/11/25 vbc - Created.
001000*
001100 01  RW-Summary-Record.
001200     03  Sum-Retire-Year       pic 9(4).
001300     03  Sum-Retire-Assets     pic S9(9)V99   comp-3.
001400     03  Sum-Peak-Assets       pic S9(9)V99   comp-3.
001500     03  Sum-Peak-Year         pic 9(4).
001600     03  Sum-Final-Assets      pic S9(9)V99   comp-3.
001700     03  Sum-Final-Year        pic 9(4).
001800     03  Sum-Final-Age         pic 9(3).
001900     03  Sum-Total-Taxes       pic S9(11)V99  comp-3.
002000     03  Sum-Total-Gains       pic S9(11)V99  comp-3.
002100     03  Sum-Depleted-Flag     pic X.
002200     03  Sum-Depletion-Year    pic 9(4).
002300     03  filler                pic X(6).
002400*
