000100*******************************************
000200*                                          *
000300*  Record Definition For RW Scenario File *
000400*     One record per run - RRN = 1        *
000500*******************************************
000600* File size 210 bytes padded to 240 by filler.
000700*
000800* 04/11/25 vbc - Created.
000900* 19/11/25 vbc - Added Scn-Base-Year, was defaulted from run date.
001000* 02/12/25 vbc - Scn-Filing-Joint added, was derived from Persons count.
001100*
001200 01  RW-Scenario-Record.
001300     03  Scn-Initial-Assets    pic S9(9)V99.
001400*                                 used only when no Account-Bal recs given
001500     03  Scn-Annual-Expenses   pic S9(9)V99.
001600     03  Scn-Exp-Growth        pic S9V9(5).
001700     03  Scn-Inv-Return        pic S9V9(5).
001800     03  Scn-State             pic X(15).
001900     03  Scn-Addl-Contrib      pic S9(9)V99.
002000     03  Scn-SS-Age            pic 9(3).
002100     03  Scn-SS-Benefit        pic S9(9)V99.
002200     03  Scn-Inflation         pic S9V9(5).
002300     03  Scn-Forecast-Years    pic 9(3).
002400     03  Scn-Base-Year         pic 9(4).
002500     03  Scn-Filing-Joint      pic X.
002600*                                 Y = 2 earners, N = 1
002700     03  filler                pic X(30).
002800*
