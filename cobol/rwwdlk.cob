000100*******************************************
000200*                                          *
000300*  Linkage Area Passed To RWWDRAW         *
000400*    On Each Call For A Withdrawal Or A   *
000500*    Contribution Tax Benefit Estimate    *
000600*******************************************
000700* 27 bytes request, 65 bytes reply.
000800*
000900* 08/11/25 vbc - Created.
001000* 21/11/25 vbc - Wd-Request-Type added, RWWDRAW now also answers the
001100*                contribution tax benefit question on the same call
001200*                linkage - Wd-Contrib-Amount/-Tax-Adv redefine the
001300*                withdrawal fields not needed for that request.
001400*
001500 01  RW-Wdraw-Request.
001600     03  Wd-Request-Type       pic X.
001700         88  Wd-Withdrawal-Request         value "W".
001800         88  Wd-Contrib-Benefit-Request    value "C".
001900*                               * "W" withdrawal, "C" contrib benefit
002000     03  Wd-Amount-Needed      pic S9(9)V99  comp-3.
002100     03  Wd-Contrib-Amount redefines Wd-Amount-Needed
002200                               pic S9(9)V99  comp-3.
002300     03  Wd-Age                pic 9(3).
002400     03  Wd-Ord-Income         pic S9(9)V99  comp-3.
002500     03  Wd-Filing-Joint       pic X.
002600         88  Wd-Joint-Filer               value "Y".
002700     03  Wd-Contrib-Tax-Adv    pic X.
002800         88  Wd-Tax-Advantaged            value "Y".
002900*                               * Y = Trad-401k/Ira/Hsa, N = Roth/Taxable
003000     03  filler                pic X(4).
003100*
003200 01  RW-Wdraw-Reply.
003300     03  Wd-Acct-Wdrawn        pic S9(9)V99  comp-3  occurs 6.
003400     03  Wd-Total-Withdrawal   pic S9(9)V99  comp-3.
003500     03  Wd-Total-Tax          pic S9(9)V99  comp-3.
003600     03  Wd-Contrib-Benefit redefines Wd-Total-Tax
003700                               pic S9(9)V99  comp-3.
003800     03  filler                pic X(4).
003900*
