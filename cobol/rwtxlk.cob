000100*******************************************
000200*                                          *
000300*  Linkage Area Passed To RWTAXENG        *
000400*    On Each Call For A Tax Computation   *
000500*******************************************
000600* 41 bytes.
000700*
000800* 07/11/25 vbc - Created.
000900* 14/11/25 vbc - Txe-Working added, FICA only charged while working.
001000* 19/11/25 vbc - Txe-State carries the state name, not a rate - the
001100*                flat-rate lookup table lives inside RWTAXENG per the
001200*                State Tax rule, same as the fed bracket tables do.
001300*
001400 01  RW-Tax-Engine-Input.
001500     03  Txe-Ord-Income        pic S9(9)V99  comp-3.
001600     03  Txe-Cap-Gains         pic S9(9)V99  comp-3.
001700     03  Txe-State             pic X(15).
001800     03  Txe-Filing-Joint      pic X.
001900         88  Txe-Joint-Filer               value "Y".
002000     03  Txe-Working           pic X.
002100         88  Txe-Is-Working                value "Y".
002200     03  filler                pic X(4).
002300*
