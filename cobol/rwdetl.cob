000100*******************************************
000200*                                          *
000300*  Record Definition For RW Forecast      *
000400*    Detail File - One Record Per Year    *
000500*     Written By RW000, Read By RWRGSTR   *
000600*******************************************
000700* File size 250 bytes padded to 260 by filler.
000800*
000900* 09/11/25 vbc - Created.
001000* 25/11/25 vbc - Split Assets-Nom/Real out of the growth group, was
001100*                confusing the report program's control break.
001200* 03/12/25 vbc - Added the six per-account balance fields at EOY.
001300*
001400 01  RW-Forecast-Detail-Record.
001500     03  Fd-Year               pic 9(4).
001600     03  Fd-Age                pic 9(3).
001700     03  Fd-Income-Group.
001800         05  Fd-Total-Income   pic S9(9)V99.
001900         05  Fd-Cash-Income    pic S9(9)V99.
002000         05  Fd-Rsu-Vesting    pic S9(9)V99.
002100         05  Fd-Soc-Sec        pic S9(9)V99.
002200     03  Fd-Tax-Group.
002300         05  Fd-Expenses       pic S9(9)V99.
002400         05  Fd-Total-Tax      pic S9(9)V99.
002500         05  Fd-Wdraw-Tax      pic S9(9)V99.
002600         05  Fd-Net-Income     pic S9(9)V99.
002700     03  Fd-Flow-Group.
002800         05  Fd-Cash-Flow      pic S9(9)V99.
002900         05  Fd-Inv-Gains      pic S9(9)V99.
003000         05  Fd-Cap-Gains      pic S9(9)V99.
003100         05  Fd-Withdrawal     pic S9(9)V99.
003200     03  Fd-Asset-Group.
003300         05  Fd-Assets-Nom     pic S9(9)V99.
003400         05  Fd-Assets-Real    pic S9(9)V99.
003500         05  Fd-Real-Expenses  pic S9(9)V99.
003600         05  Fd-Real-Income    pic S9(9)V99.
003700     03  Fd-Working-Flag       pic X.
003800     03  Fd-Balance-Group.
003900         05  Fd-Bal-T401k      pic S9(9)V99.
004000         05  Fd-Bal-Tira       pic S9(9)V99.
004100         05  Fd-Bal-R401k      pic S9(9)V99.
004200         05  Fd-Bal-Rira       pic S9(9)V99.
004300         05  Fd-Bal-Taxable    pic S9(9)V99.
004400         05  Fd-Bal-Hsa        pic S9(9)V99.
004500     03  filler                pic X(10).
004600*
