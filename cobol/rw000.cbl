000100*******************************************************************
000200*                                                                  *
000300*             R E T I R E M E N T   W E A L T H                   *
000400*                F O R E C A S T   B A T C H                      *
000500*                                                                  *
000600*******************************************************************
000700*
000800 identification   division.
000900*
001000 program-id.       rw000.
001100 author.           K L Ashworth.
001200 installation.     Marchwood Financial Systems.
001300 date-written.     11/09/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026, Marchwood Financial Systems.
001600*                  Distributed under the GNU General Public License.
001700*                  See the file COPYING for details.
001800*
001900*  Remarks.        Main batch driver for the household retirement
002000*                  wealth forecast.  Reads the scenario, persons,
002100*                  accounts and one-time-expense files once each,
002200*                  builds the opening portfolio, then runs the
002300*                  year-by-year projection loop - income, expenses,
002400*                  growth, TAX-ENGINE, and either a contribution
002500*                  (cash flow positive) or a WDRAW-STRATEGY call
002600*                  (cash flow negative) - writing one detail record
002700*                  per forecast year until the horizon is reached or
002800*                  the pot runs dry.  RWRGSTR reduces the detail file
002900*                  afterwards into the summary and the printed report.
003000*
003100*  Changes.
003200*  11/09/89 kla - Written for the pension forecasting pilot, single
003300*                 earner, no RMD, no one-time expenses yet.
003400*  06/04/91 kla - Second earner supported, oldest age drives the
003500*                 Social Security and RMD gates.
003600*  23/11/92 rjf - One-time expenses file added, was a manual journal
003700*                 entry adjustment before this.
003800*  14/02/94 dmp - RMD and full withdrawal-priority ordering wired in,
003900*                 once RWWDRAW grew those.
004000*  08/06/98 kla - Y2K review: Scn-Base-Year and Fd-Year both carry
004100*                 4-digit years throughout, no changes required,
004200*                 signed off per project Y2K-014.
004300*  22/02/99 kla - Additional-contribution field added to the cash
004400*                 flow calc per the finance dept's request.
004500*  17/05/02 vbc - Ported to Microfocus, no logic changes.
004600*  25/03/09 vbc - Migrated to GNU Cobol build, re-tested against the
004700*                 prior compiler's pilot-run figures, no changes
004800*                 needed.
004900*  19/09/25 vbc - Retirement Wealth 1.00 baseline cut and builds
005000*                 reset ahead of the RW000 rework below.
005100*  09/11/25 vbc - Reworked as RW000 for the Retirement Wealth batch,
005200*                 account-type balances written per-account onto the
005300*                 detail record for the year-by-year projection table.
005400*  25/11/25 vbc - Real (inflation-deflated) income/expenses/assets
005500*                 added to the detail record.
005600*  03/12/25 vbc - Acb-Alloc-Pct now drives AA060's deposit split,
005700*                 was a fixed 100% Taxable before.
005800*
005900 environment      division.
006000 copy  "rwenv.cob".
006100 input-output     section.
006200 file-control.
006300     select   SCENARIO-FILE          assign  to  "SCENARIO"
006400              organization  line sequential
006500              status        WS-Scenario-Status.
006600     select   PERSONS-FILE           assign  to  "PERSONS"
006700              organization  line sequential
006800              status        WS-Persons-Status.
006900     select   ACCOUNTS-FILE          assign  to  "ACCOUNTS"
007000              organization  line sequential
007100              status        WS-Accounts-Status.
007200     select   ONETIME-FILE           assign  to  "ONETIME"
007300              organization  line sequential
007400              status        WS-Onetime-Status.
007500     select   FORECAST-DETAIL-FILE   assign  to  "FCSTDTL"
007600              organization  line sequential
007700              status        WS-Detail-Status.
007800*
007900 data             division.
008000 file section.
008100*
008200 fd  SCENARIO-FILE.
008300     copy  "rwscen.cob".
008400*
008500 fd  PERSONS-FILE.
008600     copy  "rwpers.cob".
008700*
008800 fd  ACCOUNTS-FILE.
008900     copy  "rwacct.cob".
009000*
009100 fd  ONETIME-FILE.
009200     copy  "rwonetm.cob".
009300*
009400 fd  FORECAST-DETAIL-FILE.
009500     copy  "rwdetl.cob".
009600*
009700 working-storage  section.
009800*
009900 copy  "rwport.cob".
010000 copy  "rwtaxb.cob".
010100 copy  "rwtxlk.cob".
010200 copy  "rwwdlk.cob".
010300*
010400*----------------------------------------------------------------
010500*   File status bytes, one per file, checked after every open,
010600*   read and close.
010700*----------------------------------------------------------------
010800*
010900 01  WS-Statuses.
011000     03  WS-Scenario-Status    pic xx.
011100         88  WS-Scenario-Ok               value "00".
011200     03  WS-Persons-Status     pic xx.
011300         88  WS-Persons-Ok                value "00".
011400     03  WS-Accounts-Status    pic xx.
011500         88  WS-Accounts-Ok               value "00".
011600     03  WS-Onetime-Status     pic xx.
011700         88  WS-Onetime-Ok                value "00".
011800     03  WS-Detail-Status      pic xx.
011900         88  WS-Detail-Ok                 value "00".
012000     03  filler                pic x(6).
012100*
012200*----------------------------------------------------------------
012300*   Persons table, one or two earners, loaded once at start of
012400*   day.  Income-Factor is the running (1+growth)**offset product,
012500*   rebuilt one multiply at a time as the year loop advances.
012600*----------------------------------------------------------------
012700*
012800*   WS-Person-Fields is the flat, name-per-earner view mgmt asked
012900*   for when the audit trail print was added - WS-Person-Table
013000*   below redefines it as the occurs-2 view the year loop still
013100*   drives off of, so the loop code did not have to change.
013200*
013300 01  WS-Person-Fields.
013400     03  WS-Per1-Age              pic 9(3).
013500     03  WS-Per1-Retire-Age       pic 9(3).
013600     03  WS-Per1-Cur-Income       pic s9(9)v99  comp-3.
013700     03  WS-Per1-Inc-Growth       pic s9v9(5)   comp-3.
013800     03  WS-Per1-Ret-Income       pic s9(9)v99  comp-3.
013900     03  WS-Per1-Rsu-Vesting      pic s9(9)v99  comp-3.
014000     03  WS-Per1-Income-Factor    pic s9v9(9)   comp-3.
014100     03  WS-Per2-Age              pic 9(3).
014200     03  WS-Per2-Retire-Age       pic 9(3).
014300     03  WS-Per2-Cur-Income       pic s9(9)v99  comp-3.
014400     03  WS-Per2-Inc-Growth       pic s9v9(5)   comp-3.
014500     03  WS-Per2-Ret-Income       pic s9(9)v99  comp-3.
014600     03  WS-Per2-Rsu-Vesting      pic s9(9)v99  comp-3.
014700     03  WS-Per2-Income-Factor    pic s9v9(9)   comp-3.
014800     03  filler                   pic x(4).
014900*
015000 01  WS-Person-Table redefines WS-Person-Fields.
015100     03  WS-Person                        occurs 2.
015200         05  WS-Per-Age            pic 9(3).
015300         05  WS-Per-Retire-Age     pic 9(3).
015400         05  WS-Per-Cur-Income     pic s9(9)v99  comp-3.
015500         05  WS-Per-Inc-Growth     pic s9v9(5)   comp-3.
015600         05  WS-Per-Ret-Income     pic s9(9)v99  comp-3.
015700         05  WS-Per-Rsu-Vesting    pic s9(9)v99  comp-3.
015800         05  WS-Per-Income-Factor  pic s9v9(9)   comp-3.
015900     03  filler                    pic x(4).
016000*
016100*----------------------------------------------------------------
016200*   One-time expense table, loaded once at start of day and
016300*   scanned by calendar year every pass of the year loop.
016400*   WS-Onetime-Flat is the byte-image view the year-end table
016500*   dump used during the conversion cutover - kept for the next
016600*   one, per JAB.
016700*----------------------------------------------------------------
016800*
016900 01  WS-Onetime-Table.
017000     03  WS-Onetime                       occurs 50.
017100         05  WS-Ote-Year           pic 9(4).
017200         05  WS-Ote-Amount         pic s9(9)v99  comp-3.
017300     03  filler                    pic x(4).
017400*
017500 01  WS-Onetime-Flat redefines WS-Onetime-Table.
017600     03  filler                    pic x(504).
017700*
017800*----------------------------------------------------------------
017900*   Working accumulators for the year currently being processed -
018000*   cleared and rebuilt every pass of AA030.  Counters and
018100*   subscripts held comp per house standards.
018200*----------------------------------------------------------------
018300*
018400 01  WS-Year-Work.
018500     03  WS-Total-Cash-Income      pic s9(9)v99  comp-3.
018600     03  WS-Total-Rsu-Vesting      pic s9(9)v99  comp-3.
018700     03  WS-Soc-Sec-Received       pic s9(9)v99  comp-3.
018800     03  WS-Ordinary-Income        pic s9(9)v99  comp-3.
018900     03  WS-Total-Expenses         pic s9(9)v99  comp-3.
019000     03  WS-Onetime-This-Year      pic s9(9)v99  comp-3.
019100     03  WS-Ordinary-Tax           pic s9(9)v99  comp-3.
019200     03  WS-Net-Income             pic s9(9)v99  comp-3.
019300     03  WS-Cash-Flow              pic s9(9)v99  comp-3.
019400     03  WS-Assets-Before          pic s9(9)v99  comp-3.
019500     03  WS-Total-Assets           pic s9(9)v99  comp-3.
019600     03  WS-Inv-Gains              pic s9(9)v99  comp-3.
019700     03  WS-Cap-Gains-This-Year    pic s9(9)v99  comp-3.
019800     03  WS-Taxable-Bal-Before     pic s9(9)v99  comp-3.
019900     03  WS-Gains-Ratio2           pic s9v9(5)   comp-3.
020000     03  WS-Withdrawal-Total       pic s9(9)v99  comp-3.
020100     03  WS-Wdraw-Tax              pic s9(9)v99  comp-3.
020200     03  WS-Amount-Needed          pic s9(9)v99  comp-3.
020300     03  WS-Deposit-Amt            pic s9(9)v99  comp-3.
020400     03  WS-Assets-Real            pic s9(9)v99  comp-3.
020500     03  WS-Expenses-Real          pic s9(9)v99  comp-3.
020600     03  WS-Income-Real            pic s9(9)v99  comp-3.
020700     03  WS-Person-Cash            pic s9(9)v99  comp-3.
020800     03  WS-Person-Rsu             pic s9(9)v99  comp-3.
020900     03  filler                    pic x(4).
021000*
021100*   WS-Year-Work-Image is the raw byte view the recon job snapshots
021200*   between passes - do not resequence the fields above without
021300*   checking that job's copy of this layout.
021400*
021500 01  WS-Year-Work-Image redefines WS-Year-Work.
021600     03  filler                    pic x(146).
021700*
021800*----------------------------------------------------------------
021900*   Compounding factors - expense growth and inflation - each is
022000*   the running (1+rate)**offset product, one multiply per year,
022100*   rounded to 9 decimal places same as the per-person factors.
022200*----------------------------------------------------------------
022300*
022400 01  WS-Growth-Work.
022500     03  WS-Expense-Factor         pic s9v9(9)   comp-3.
022600     03  WS-Inflation-Factor       pic s9v9(9)   comp-3.
022700     03  filler                    pic x(4).
022800*
022900 77  WS-Year-Offset                pic 9(3)      comp.
023000 77  WS-Cur-Calendar-Year          pic 9(4)      comp.
023100 77  WS-Cur-Person-Age             pic 9(3)      comp.
023200 77  WS-Oldest-Age                 pic 9(3)      comp.
023300 77  WS-Person-Count               pic 9         comp.
023400 77  WS-Account-Count              pic 9         comp.
023500 77  WS-Onetime-Count              pic 9(3)      comp.
023600 77  WS-Per-Sub                    pic 9         comp.
023700 77  WS-Onetime-Sub                pic 9(3)      comp.
023800 77  WS-Acct-Type-Sub              pic 9         comp.
023900 77  WS-Anyone-Working             pic x         value "N".
024000     88  WS-Someone-Working                     value "Y".
024100 77  WS-Depleted-Switch            pic x         value "N".
024200     88  WS-Assets-Depleted                     value "Y".
024300 77  WS-Persons-Eof                pic x         value "N".
024400     88  WS-Persons-Done                        value "Y".
024500 77  WS-Accounts-Eof               pic x         value "N".
024600     88  WS-Accounts-Done                       value "Y".
024700 77  WS-Onetime-Eof                pic x         value "N".
024800     88  WS-Onetime-Done                        value "Y".
024900*
025000 procedure division.
025100*
025200*******************************************************************
025300*   AA000-MAIN - OPENS, LOADS THE INPUT TABLES, RUNS THE YEAR      *
025400*                LOOP, CLOSES.                                     *
025500*******************************************************************
025600*
025700 AA000-Main.
025800     perform  AA010-Open-Files      thru  AA010-Exit.
025900     perform  AA020-Load-Tables     thru  AA020-Exit.
026000     perform  AA030-Year-Loop       thru  AA030-Exit
026100              varying  WS-Year-Offset  from  0  by  1
026200              until    WS-Year-Offset  not <  Scn-Forecast-Years
026300                  or   WS-Assets-Depleted.
026400     perform  AA090-Close-Files     thru  AA090-Exit.
026500     goback.
026600*
026700*******************************************************************
026800*   AA010 - OPEN THE FOUR INPUT FILES AND THE DETAIL OUTPUT FILE.  *
026900*******************************************************************
027000*
027100*   Each open checked, first bad status skips the rest - same
027200*   early-exit habit payroll uses in its date routines, ported here
027300*   for the file opens instead.
027400*
027500 AA010-Open-Files.
027600     open     input  SCENARIO-FILE.
027700     if       not  WS-Scenario-Ok
027800              display  "AA010 SCENARIO-FILE OPEN STATUS "
027900                       WS-Scenario-Status
028000              go to    AA010-Exit
028100     end-if.
028200     open     input  PERSONS-FILE.
028300     if       not  WS-Persons-Ok
028400              display  "AA010 PERSONS-FILE OPEN STATUS "
028500                       WS-Persons-Status
028600              go to    AA010-Exit
028700     end-if.
028800     open     input  ACCOUNTS-FILE.
028900     if       not  WS-Accounts-Ok
029000              display  "AA010 ACCOUNTS-FILE OPEN STATUS "
029100                       WS-Accounts-Status
029200              go to    AA010-Exit
029300     end-if.
029400     open     input  ONETIME-FILE.
029500     if       not  WS-Onetime-Ok
029600              display  "AA010 ONETIME-FILE OPEN STATUS "
029700                       WS-Onetime-Status
029800              go to    AA010-Exit
029900     end-if.
030000     open     output FORECAST-DETAIL-FILE.
030100     if       not  WS-Detail-Ok
030200              display  "AA010 FORECAST-DETAIL-FILE OPEN STATUS "
030300                       WS-Detail-Status
030400              go to    AA010-Exit
030500     end-if.
030600 AA010-Exit.
030700     exit.
030800*
030900*******************************************************************
031000*   AA020 - STEP 1 OF THE BATCH FLOW - LOAD SCENARIO, PERSONS,     *
031100*           ACCOUNTS AND ONE-TIME-EXPENSE TABLES, THEN BUILD THE   *
031200*           OPENING PORTFOLIO PER THE COST-BASIS RULE.             *
031300*******************************************************************
031400*
031500 AA020-Load-Tables.
031600     perform  AA027-Zero-Portfolio  thru  AA027-Exit
031700              varying  WS-Acct-Type-Sub  from  1  by  1
031800              until    WS-Acct-Type-Sub  >  6.
031900     perform  AA021-Read-Scenario      thru  AA021-Exit.
032000     perform  AA028-Default-Scenario   thru  AA028-Exit.
032100     perform  AA023-Read-Persons-Loop  thru  AA023-Exit.
032200     perform  AA024-Read-Accounts-Loop thru  AA024-Exit.
032300     perform  AA025-Read-Onetime-Loop  thru  AA025-Exit.
032400     perform  AA026-Init-Portfolio     thru  AA026-Exit.
032500 AA020-Exit.
032600     exit.
032700*
032800 AA021-Read-Scenario.
032900     read     SCENARIO-FILE
033000              at end  move  "10"  to  WS-Scenario-Status.
033100 AA021-Exit.
033200     exit.
033300*
033400*  Defaults per the RECORD LAYOUTS notes - forecast years 50,
033500*  Social Security age 67, inflation 2.5%, when the input is zero.
033600*
033700 AA028-Default-Scenario.
033800     if       Scn-Forecast-Years  =  0
033900              move  50  to  Scn-Forecast-Years.
034000     if       Scn-Ss-Age  =  0
034100              move  67  to  Scn-Ss-Age.
034200     if       Scn-Inflation  =  0
034300              move  .02500  to  Scn-Inflation.
034400 AA028-Exit.
034500     exit.
034600*
034700 AA023-Read-Persons-Loop.
034800     move     0    to  WS-Person-Count.
034900     move     "N"  to  WS-Persons-Eof.
035000     perform  AA0231-Read-One-Person  thru  AA0231-Exit
035100              until    WS-Persons-Done.
035200 AA023-Exit.
035300     exit.
035400 AA0231-Read-One-Person.
035500     read     PERSONS-FILE
035600              at end
035700                  move  "Y"  to  WS-Persons-Eof
035800              not at end
035900                  add   1  to  WS-Person-Count
036000                  move  Per-Age          to  WS-Per-Age (WS-Person-Count)
036100                  move  Per-Retire-Age
036200                        to  WS-Per-Retire-Age (WS-Person-Count)
036300                  move  Per-Cur-Income
036400                        to  WS-Per-Cur-Income (WS-Person-Count)
036500                  move  Per-Inc-Growth
036600                        to  WS-Per-Inc-Growth (WS-Person-Count)
036700                  move  Per-Ret-Income
036800                        to  WS-Per-Ret-Income (WS-Person-Count)
036900                  move  Per-Rsu-Vesting
037000                        to  WS-Per-Rsu-Vesting (WS-Person-Count)
037100                  if    WS-Per-Inc-Growth (WS-Person-Count)  =  0
037200                        move  .03000
037300                          to  WS-Per-Inc-Growth (WS-Person-Count)
037400                  end-if
037500                  move  1  to  WS-Per-Income-Factor (WS-Person-Count)
037600     end-read.
037700 AA0231-Exit.
037800     exit.
037900*
038000 AA024-Read-Accounts-Loop.
038100     move     0    to  WS-Account-Count.
038200     move     "N"  to  WS-Accounts-Eof.
038300     perform  AA0241-Read-One-Account  thru  AA0241-Exit
038400              until    WS-Accounts-Done.
038500 AA024-Exit.
038600     exit.
038700 AA0241-Read-One-Account.
038800     read     ACCOUNTS-FILE
038900              at end
039000                  move  "Y"  to  WS-Accounts-Eof
039100              not at end
039200                  add  1  to  WS-Account-Count
039300                  perform  AA0242-Store-Account  thru  AA0242-Exit
039400     end-read.
039500 AA0241-Exit.
039600     exit.
039700*
039800*  ACB-Type names the account, fixed subscript per RW-Sub-Consts -
039900*  Taxable opens at 80% cost basis, every other type at 100%.
040000*
040100 AA0242-Store-Account.
040200     move     0  to  WS-Acct-Type-Sub.
040300     if       Acb-Type  =  "TRADITIONAL-401K"
040400              move  RW-Sub-T401k    to  WS-Acct-Type-Sub
040500     else
040600       if     Acb-Type  =  "TRADITIONAL-IRA"
040700              move  RW-Sub-Tira     to  WS-Acct-Type-Sub
040800       else
040900         if   Acb-Type  =  "ROTH-401K"
041000              move  RW-Sub-R401k    to  WS-Acct-Type-Sub
041100         else
041200           if Acb-Type  =  "ROTH-IRA"
041300              move  RW-Sub-Rira     to  WS-Acct-Type-Sub
041400           else
041500             if Acb-Type  =  "TAXABLE"
041600                move  RW-Sub-Taxable  to  WS-Acct-Type-Sub
041700             else
041800               if Acb-Type  =  "HSA"
041900                  move  RW-Sub-Hsa    to  WS-Acct-Type-Sub
042000               end-if
042100             end-if
042200           end-if
042300         end-if
042400       end-if
042500     end-if.
042600     if       WS-Acct-Type-Sub  =  0
042700              go  to  AA0242-Exit.
042800     move     Acb-Balance  to  Port-Acct-Bal (WS-Acct-Type-Sub).
042900     if       WS-Acct-Type-Sub  =  RW-Sub-Taxable
043000              compute  Port-Acct-Basis (WS-Acct-Type-Sub)  rounded  =
043100                       Acb-Balance * .8
043200     else
043300              move     Acb-Balance
043400                    to  Port-Acct-Basis (WS-Acct-Type-Sub)
043500     end-if.
043600     move     Acb-Alloc-Pct  to  Port-Alloc-Pct (WS-Acct-Type-Sub).
043700 AA0242-Exit.
043800     exit.
043900*
044000 AA025-Read-Onetime-Loop.
044100     move     0    to  WS-Onetime-Count.
044200     move     "N"  to  WS-Onetime-Eof.
044300     perform  AA0251-Read-One-Onetime  thru  AA0251-Exit
044400              until    WS-Onetime-Done.
044500 AA025-Exit.
044600     exit.
044700 AA0251-Read-One-Onetime.
044800     read     ONETIME-FILE
044900              at end
045000                  move  "Y"  to  WS-Onetime-Eof
045100              not at end
045200                  add   1  to  WS-Onetime-Count
045300                  move  Ote-Year    to  WS-Ote-Year   (WS-Onetime-Count)
045400                  move  Ote-Amount  to  WS-Ote-Amount (WS-Onetime-Count)
045500     end-read.
045600 AA0251-Exit.
045700     exit.
045800*
045900*  Zero the portfolio and the allocation table before either the
046000*  accounts file or the no-accounts default fills them in.
046100*
046200 AA027-Zero-Portfolio.
046300     move     0  to  Port-Acct-Bal   (WS-Acct-Type-Sub).
046400     move     0  to  Port-Acct-Basis (WS-Acct-Type-Sub).
046500     move     0  to  Port-Alloc-Pct  (WS-Acct-Type-Sub).
046600 AA027-Exit.
046700     exit.
046800*
046900*  No ACCOUNT-BAL-RECs at all - the whole starting balance goes to
047000*  Taxable at 80% cost basis, 100% of contributions follow it.
047100*
047200 AA026-Init-Portfolio.
047300     if       WS-Account-Count  >  0
047400              go  to  AA026-Exit.
047500     move     Scn-Initial-Assets  to  Port-Taxable-Bal.
047600     compute  Port-Taxable-Basis  rounded  =  Scn-Initial-Assets * .8.
047700     move     1  to  Port-Alloc-Pct (RW-Sub-Taxable).
047800 AA026-Exit.
047900     exit.
048000*
048100*******************************************************************
048200*   AA030 - STEP 2 OF THE BATCH FLOW - ONE PASS PER FORECAST YEAR, *
048300*           DRIVEN BY AA000'S PERFORM VARYING.                     *
048400*******************************************************************
048500*
048600 AA030-Year-Loop.
048700     perform  AA031-Person-Income       thru  AA031-Exit.
048800     perform  AA032-Add-Soc-Sec         thru  AA032-Exit.
048900     perform  AA033-Compute-Expenses    thru  AA033-Exit.
049000     perform  AA050-Apply-Growth-All    thru  AA050-Exit.
049100     perform  AA034-Compute-Taxes       thru  AA034-Exit.
049200     perform  AA035-Net-And-Cash-Flow   thru  AA035-Exit.
049300     perform  AA060-Deposit-Contrib     thru  AA060-Exit.
049400     perform  AA036-Withdraw-Shortfall  thru  AA036-Exit.
049500     perform  AA037-Floor-And-Real      thru  AA037-Exit.
049600     perform  AA038-Write-Detail        thru  AA038-Exit.
049700 AA030-Exit.
049800     exit.
049900*
050000*******************************************************************
050100*   AA031 - STEP 2A - PER-PERSON CASH/RSU/WORKING-FLAG, OLDEST     *
050200*           AGE ACROSS THE HOUSEHOLD.                              *
050300*******************************************************************
050400*
050500 AA031-Person-Income.
050600     move     0    to  WS-Total-Cash-Income.
050700     move     0    to  WS-Total-Rsu-Vesting.
050800     move     0    to  WS-Oldest-Age.
050900     move     "N"  to  WS-Anyone-Working.
051000     perform  AA0311-Person-Detail  thru  AA0311-Exit
051100              varying  WS-Per-Sub  from  1  by  1
051200              until    WS-Per-Sub  >  WS-Person-Count.
051300 AA031-Exit.
051400     exit.
051500 AA0311-Person-Detail.
051600     compute  WS-Cur-Person-Age  =
051700              WS-Per-Age (WS-Per-Sub) + WS-Year-Offset.
051800     if       WS-Cur-Person-Age  <  WS-Per-Retire-Age (WS-Per-Sub)
051900              perform  AA0312-Working-Person  thru  AA0312-Exit
052000     else
052100              perform  AA0313-Retired-Person  thru  AA0313-Exit
052200     end-if.
052300     if       WS-Cur-Person-Age  >  WS-Oldest-Age
052400              move  WS-Cur-Person-Age  to  WS-Oldest-Age.
052500 AA0311-Exit.
052600     exit.
052700*
052800*  Income-Factor is the (1+growth)**offset compounding product,
052900*  built one multiply at a time and rounded to 9 places, never by
053000*  a raised-to-the-power operator, per the compounding rule.
053100*
053200 AA0312-Working-Person.
053300     if       WS-Year-Offset  =  0
053400              move     1  to  WS-Per-Income-Factor (WS-Per-Sub)
053500     else
053600              compute  WS-Per-Income-Factor (WS-Per-Sub)  rounded  =
053700                       WS-Per-Income-Factor (WS-Per-Sub)
053800                       * (1 + WS-Per-Inc-Growth (WS-Per-Sub))
053900     end-if.
054000     compute  WS-Person-Cash  rounded  =
054100              WS-Per-Cur-Income (WS-Per-Sub)
054200              * WS-Per-Income-Factor (WS-Per-Sub).
054300     compute  WS-Person-Rsu   rounded  =
054400              WS-Per-Rsu-Vesting (WS-Per-Sub)
054500              * WS-Per-Income-Factor (WS-Per-Sub).
054600     add      WS-Person-Cash  to  WS-Total-Cash-Income.
054700     add      WS-Person-Rsu   to  WS-Total-Rsu-Vesting.
054800     move     "Y"  to  WS-Anyone-Working.
054900 AA0312-Exit.
055000     exit.
055100*
055200 AA0313-Retired-Person.
055300     add      WS-Per-Ret-Income (WS-Per-Sub)  to  WS-Total-Cash-Income.
055400 AA0313-Exit.
055500     exit.
055600*
055700*******************************************************************
055800*   AA032 - STEP 2B - SOCIAL SECURITY ONCE THE OLDEST PERSON       *
055900*           REACHES SCN-SS-AGE.                                    *
056000*******************************************************************
056100*
056200 AA032-Add-Soc-Sec.
056300     move     0  to  WS-Soc-Sec-Received.
056400     if       WS-Oldest-Age  not <  Scn-Ss-Age
056500              move  Scn-Ss-Benefit  to  WS-Soc-Sec-Received.
056600     compute  WS-Ordinary-Income  =
056700              WS-Total-Cash-Income + WS-Total-Rsu-Vesting
056800              + WS-Soc-Sec-Received.
056900 AA032-Exit.
057000     exit.
057100*
057200*******************************************************************
057300*   AA033 - STEP 2C - EXPENSES ESCALATED BY THE EXPENSE-GROWTH     *
057400*           FACTOR, PLUS ANY ONE-TIME ITEM DUE THIS CALENDAR YEAR. *
057500*******************************************************************
057600*
057700 AA033-Compute-Expenses.
057800     compute  WS-Cur-Calendar-Year  =  Scn-Base-Year + WS-Year-Offset.
057900     if       WS-Year-Offset  =  0
058000              move     1  to  WS-Expense-Factor
058100     else
058200              compute  WS-Expense-Factor  rounded  =
058300                       WS-Expense-Factor * (1 + Scn-Exp-Growth)
058400     end-if.
058500     compute  WS-Total-Expenses  rounded  =
058600              Scn-Annual-Expenses * WS-Expense-Factor.
058700     move     0  to  WS-Onetime-This-Year.
058800     perform  AA0331-Add-Onetime  thru  AA0331-Exit
058900              varying  WS-Onetime-Sub  from  1  by  1
059000              until    WS-Onetime-Sub  >  WS-Onetime-Count.
059100     add      WS-Onetime-This-Year  to  WS-Total-Expenses.
059200 AA033-Exit.
059300     exit.
059400 AA0331-Add-Onetime.
059500     if       WS-Ote-Year (WS-Onetime-Sub)  =  WS-Cur-Calendar-Year
059600              add  WS-Ote-Amount (WS-Onetime-Sub)
059700                to  WS-Onetime-This-Year.
059800 AA0331-Exit.
059900     exit.
060000*
060100*******************************************************************
060200*   AA050 - STEP 2D (ACCT-PORTFOLIO) - GROWTH APPLIED TO EVERY     *
060300*           ACCOUNT, COST BASIS UNCHANGED, GAINS = AFTER - BEFORE. *
060400*******************************************************************
060500*
060600 AA050-Apply-Growth-All.
060700     perform  AA051-Sum-Assets    thru  AA051-Exit.
060800     move     WS-Total-Assets     to  WS-Assets-Before.
060900     perform  AA052-Grow-Account  thru  AA052-Exit
061000              varying  WS-Acct-Type-Sub  from  1  by  1
061100              until    WS-Acct-Type-Sub  >  6.
061200     perform  AA051-Sum-Assets    thru  AA051-Exit.
061300     compute  WS-Inv-Gains  =  WS-Total-Assets - WS-Assets-Before.
061400 AA050-Exit.
061500     exit.
061600*
061700 AA051-Sum-Assets.
061800     move     0  to  WS-Total-Assets.
061900     perform  AA0511-Add-Balance  thru  AA0511-Exit
062000              varying  WS-Acct-Type-Sub  from  1  by  1
062100              until    WS-Acct-Type-Sub  >  6.
062200 AA051-Exit.
062300     exit.
062400 AA0511-Add-Balance.
062500     add      Port-Acct-Bal (WS-Acct-Type-Sub)  to  WS-Total-Assets.
062600 AA0511-Exit.
062700     exit.
062800*
062900 AA052-Grow-Account.
063000     compute  Port-Acct-Bal (WS-Acct-Type-Sub)  rounded  =
063100              Port-Acct-Bal (WS-Acct-Type-Sub) * (1 + Scn-Inv-Return).
063200 AA052-Exit.
063300     exit.
063400*
063500*******************************************************************
063600*   AA034 - STEP 2E - TAX-ENGINE ON ORDINARY INCOME ONLY, CAPITAL  *
063700*           GAINS ZERO, FICA GATED ON ANYONE-WORKING.              *
063800*******************************************************************
063900*
064000 AA034-Compute-Taxes.
064100     move     WS-Ordinary-Income  to  Txe-Ord-Income.
064200     move     0                   to  Txe-Cap-Gains.
064300     move     Scn-State           to  Txe-State.
064400     move     Scn-Filing-Joint    to  Txe-Filing-Joint.
064500     move     WS-Anyone-Working   to  Txe-Working.
064600     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
064700     move     Txb-Total  to  WS-Ordinary-Tax.
064800 AA034-Exit.
064900     exit.
065000*
065100*******************************************************************
065200*   AA035 - STEP 2F - NET INCOME AND CASH FLOW.                    *
065300*******************************************************************
065400*
065500 AA035-Net-And-Cash-Flow.
065600     compute  WS-Net-Income  =  WS-Ordinary-Income - WS-Ordinary-Tax.
065700     compute  WS-Cash-Flow   =
065800              WS-Net-Income + Scn-Addl-Contrib - WS-Total-Expenses.
065900 AA035-Exit.
066000     exit.
066100*
066200*******************************************************************
066300*   AA060 - STEP 2G (ACCT-PORTFOLIO) - POSITIVE CASH FLOW DEPOSITED*
066400*           ACROSS THE ALLOCATED ACCOUNTS, RAISING BASIS TOO.      *
066500*******************************************************************
066600*
066700 AA060-Deposit-Contrib.
066800     if       WS-Cash-Flow  not >  0
066900              go  to  AA060-Exit.
067000     perform  AA061-Deposit-Account  thru  AA061-Exit
067100              varying  WS-Acct-Type-Sub  from  1  by  1
067200              until    WS-Acct-Type-Sub  >  6.
067300 AA060-Exit.
067400     exit.
067500 AA061-Deposit-Account.
067600     if       Port-Alloc-Pct (WS-Acct-Type-Sub)  >  0
067700              compute  WS-Deposit-Amt  rounded  =
067800                       WS-Cash-Flow * Port-Alloc-Pct (WS-Acct-Type-Sub)
067900              add      WS-Deposit-Amt
068000                    to  Port-Acct-Bal   (WS-Acct-Type-Sub)
068100              add      WS-Deposit-Amt
068200                    to  Port-Acct-Basis (WS-Acct-Type-Sub)
068300     end-if.
068400 AA061-Exit.
068500     exit.
068600*
068700*******************************************************************
068800*   AA036 - STEP 2H - NEGATIVE CASH FLOW - CALL WDRAW-STRATEGY FOR *
068900*           THE SHORTFALL, POST THE WITHDRAWALS AND THE TAX, THEN  *
069000*           PRICE THE REALIZED CAPITAL GAINS ON THE TAXABLE SHARE. *
069100*******************************************************************
069200*
069300 AA036-Withdraw-Shortfall.
069400     move     0  to  WS-Wdraw-Tax.
069500     move     0  to  WS-Withdrawal-Total.
069600     move     0  to  WS-Cap-Gains-This-Year.
069700     if       WS-Cash-Flow  not <  0
069800              go  to  AA036-Exit.
069900     move     Port-Taxable-Bal    to  WS-Taxable-Bal-Before.
070000     compute  WS-Amount-Needed    =  0 - WS-Cash-Flow.
070100     move     "W"                 to  Wd-Request-Type.
070200     move     WS-Amount-Needed    to  Wd-Amount-Needed.
070300     move     WS-Oldest-Age       to  Wd-Age.
070400     move     WS-Ordinary-Income  to  Wd-Ord-Income.
070500     move     Scn-Filing-Joint    to  Wd-Filing-Joint.
070600     call     "RWWDRAW"  using  RW-Portfolio-Table
070700                                 RW-Wdraw-Request
070800                                 RW-Wdraw-Reply.
070900     move     Wd-Total-Tax         to  WS-Wdraw-Tax.
071000     move     Wd-Total-Withdrawal  to  WS-Withdrawal-Total.
071100     perform  AA0361-Subtract-Wdrawn  thru  AA0361-Exit
071200              varying  WS-Acct-Type-Sub  from  1  by  1
071300              until    WS-Acct-Type-Sub  >  6.
071400     if       WS-Taxable-Bal-Before  >  0
071500              compute  WS-Gains-Ratio2  rounded  =
071600                       (WS-Taxable-Bal-Before - Port-Taxable-Basis)
071700                       / WS-Taxable-Bal-Before
071800              if       WS-Gains-Ratio2  <  0
071900                       move  0  to  WS-Gains-Ratio2
072000              end-if
072100              compute  WS-Cap-Gains-This-Year  rounded  =
072200                       Wd-Acct-Wdrawn (RW-Sub-Taxable) * WS-Gains-Ratio2
072300     end-if.
072400 AA036-Exit.
072500     exit.
072600 AA0361-Subtract-Wdrawn.
072700     subtract Wd-Acct-Wdrawn (WS-Acct-Type-Sub)
072800              from  Port-Acct-Bal (WS-Acct-Type-Sub).
072900     if       Port-Acct-Bal (WS-Acct-Type-Sub)  <  0
073000              move  0  to  Port-Acct-Bal (WS-Acct-Type-Sub).
073100 AA0361-Exit.
073200     exit.
073300*
073400*******************************************************************
073500*   AA037 - STEP 2I - FLOOR TOTAL ASSETS AT ZERO, THEN DEFLATE     *
073600*           ASSETS/EXPENSES/INCOME BY THE INFLATION FACTOR.        *
073700*******************************************************************
073800*
073900 AA037-Floor-And-Real.
074000     perform  AA051-Sum-Assets  thru  AA051-Exit.
074100     if       WS-Total-Assets  <  0
074200              move  0  to  WS-Total-Assets.
074300     if       WS-Year-Offset  =  0
074400              move     1  to  WS-Inflation-Factor
074500     else
074600              compute  WS-Inflation-Factor  rounded  =
074700                       WS-Inflation-Factor * (1 + Scn-Inflation)
074800     end-if.
074900     compute  WS-Assets-Real    rounded  =
075000              WS-Total-Assets  /  WS-Inflation-Factor.
075100     compute  WS-Expenses-Real  rounded  =
075200              WS-Total-Expenses  /  WS-Inflation-Factor.
075300     compute  WS-Income-Real    rounded  =
075400              WS-Ordinary-Income  /  WS-Inflation-Factor.
075500 AA037-Exit.
075600     exit.
075700*
075800*******************************************************************
075900*   AA038 - STEP 2J - BUILD AND WRITE THE DETAIL RECORD.  A NON-   *
076000*           POSITIVE CLOSING BALANCE STOPS AA000'S YEAR LOOP.      *
076100*******************************************************************
076200*
076300 AA038-Write-Detail.
076400     move     WS-Cur-Calendar-Year    to  Fd-Year.
076500     move     WS-Oldest-Age           to  Fd-Age.
076600     move     WS-Ordinary-Income      to  Fd-Total-Income.
076700     move     WS-Total-Cash-Income    to  Fd-Cash-Income.
076800     move     WS-Total-Rsu-Vesting    to  Fd-Rsu-Vesting.
076900     move     WS-Soc-Sec-Received     to  Fd-Soc-Sec.
077000     move     WS-Total-Expenses       to  Fd-Expenses.
077100     compute  Fd-Total-Tax  =  WS-Ordinary-Tax + WS-Wdraw-Tax.
077200     move     WS-Wdraw-Tax            to  Fd-Wdraw-Tax.
077300     move     WS-Net-Income           to  Fd-Net-Income.
077400     move     WS-Cash-Flow            to  Fd-Cash-Flow.
077500     move     WS-Inv-Gains            to  Fd-Inv-Gains.
077600     move     WS-Cap-Gains-This-Year  to  Fd-Cap-Gains.
077700     move     WS-Withdrawal-Total     to  Fd-Withdrawal.
077800     move     WS-Total-Assets         to  Fd-Assets-Nom.
077900     move     WS-Assets-Real          to  Fd-Assets-Real.
078000     move     WS-Expenses-Real        to  Fd-Real-Expenses.
078100     move     WS-Income-Real          to  Fd-Real-Income.
078200     move     WS-Anyone-Working       to  Fd-Working-Flag.
078300     move     Port-T401k-Bal          to  Fd-Bal-T401k.
078400     move     Port-Tira-Bal           to  Fd-Bal-Tira.
078500     move     Port-R401k-Bal          to  Fd-Bal-R401k.
078600     move     Port-Rira-Bal           to  Fd-Bal-Rira.
078700     move     Port-Taxable-Bal        to  Fd-Bal-Taxable.
078800     move     Port-Hsa-Bal            to  Fd-Bal-Hsa.
078900     write    RW-Forecast-Detail-Record.
079000     if       Fd-Assets-Nom  not >  0
079100              move  "Y"  to  WS-Depleted-Switch.
079200 AA038-Exit.
079300     exit.
079400*
079500*******************************************************************
079600*   AA090 - CLOSE DOWN.                                            *
079700*******************************************************************
079800*
079900 AA090-Close-Files.
080000     close    SCENARIO-FILE  PERSONS-FILE  ACCOUNTS-FILE  ONETIME-FILE
080100              FORECAST-DETAIL-FILE.
080200 AA090-Exit.
080300     exit.
080400*
