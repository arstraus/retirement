000100*******************************************************************
000200*                                                                  *
000300*             R E T I R E M E N T   W E A L T H                   *
000400*                   R E P O R T   B A T C H                       *
000500*                                                                  *
000600*******************************************************************
000700*
000800 identification   division.
000900*
001000 program-id.       rwrgstr.
001100 author.           D M Pearce.
001200 installation.     Marchwood Financial Systems.
001300 date-written.     03/05/1990.
001400 date-compiled.
001500 security.         Copyright (C) 1990-2026, Marchwood Financial Systems.
001600*                  Distributed under the GNU General Public License.
001700*                  See the file COPYING for details.
001800*
001900*  Remarks.        Summary metrics and printed report for the
002000*                  household retirement wealth forecast.  Reduces
002100*                  the detail file written by RW000 into the
002200*                  retirement/peak/final figures (SUMMARY-METRICS),
002300*                  then prints the four report sections - executive
002400*                  summary, scenario inputs echo, detailed analysis
002500*                  and the year-by-year projection table.
002600*
002700*  Changes.
002800*  03/05/90 dmp - Written for the pension forecasting pilot, single
002900*                 page summary only, no projection table.
003000*  11/02/92 rjf - Scenario echo section added, was a hand-typed
003100*                 cover sheet before this.
003200*  19/07/94 dmp - Year-by-year projection table added, repeats
003300*                 column headers every page per the finance dept
003400*                 house style.
003500*  08/06/98 dmp - Y2K review: Fd-Year and the summary year fields
003600*                 all carry 4-digit years throughout, no changes
003700*                 required, signed off per project Y2K-014.
003800*  22/02/99 kla - Effective tax rate added to the tax analysis
003900*                 block, used to be worked out by hand off the
004000*                 printed totals.
004100*  17/05/02 vbc - Ported to Microfocus, no logic changes.
004200*  25/03/09 vbc - Migrated to GNU Cobol build, re-tested against the
004300*                 prior compiler's report totals, no changes needed.
004400*  19/09/25 vbc - Retirement Wealth 1.00 baseline cut and builds
004500*                 reset ahead of the RWRGSTR rework below.
004600*  12/11/25 vbc - Reworked as RWRGSTR for the Retirement Wealth
004700*                 batch, summary record layout moved to RWSUMM
004800*                 copybook, control break moved to the working
004900*                 flag on the detail record.
005000*  03/12/25 vbc - Accumulation/retirement phase blocks and the
005100*                 lifetime tax analysis block added to the detailed
005200*                 analysis section per the finance dept's report
005300*                 spec, was one combined block before this.
005400*
005500 environment      division.
005600 copy  "rwenv.cob".
005700 input-output     section.
005800 file-control.
005900     select   SCENARIO-FILE          assign  to  "SCENARIO"
006000              organization  line sequential
006100              status        WS-Scenario-Status.
006200     select   PERSONS-FILE           assign  to  "PERSONS"
006300              organization  line sequential
006400              status        WS-Persons-Status.
006500     select   ACCOUNTS-FILE          assign  to  "ACCOUNTS"
006600              organization  line sequential
006700              status        WS-Accounts-Status.
006800     select   ONETIME-FILE           assign  to  "ONETIME"
006900              organization  line sequential
007000              status        WS-Onetime-Status.
007100     select   FORECAST-DETAIL-FILE   assign  to  "FCSTDTL"
007200              organization  line sequential
007300              status        WS-Detail-Status.
007400     select   REPORT-FILE            assign  to  "RWREPORT"
007500              organization  line sequential
007600              status        WS-Report-Status.
007700*
007800 data             division.
007900 file section.
008000*
008100 fd  SCENARIO-FILE.
008200     copy  "rwscen.cob".
008300*
008400 fd  PERSONS-FILE.
008500     copy  "rwpers.cob".
008600*
008700 fd  ACCOUNTS-FILE.
008800     copy  "rwacct.cob".
008900*
009000 fd  ONETIME-FILE.
009100     copy  "rwonetm.cob".
009200*
009300 fd  FORECAST-DETAIL-FILE.
009400     copy  "rwdetl.cob".
009500*
009600 fd  REPORT-FILE.
009700*                  132 col print image, one line per record.
009800     01  RW-Print-Record.
009900         03  filler                pic x(132).
010000*
010100 working-storage  section.
010200*
010300 copy  "rwsumm.cob".
010400*
010500*----------------------------------------------------------------
010600*   File status bytes, one per file.
010700*----------------------------------------------------------------
010800*
010900 01  WS-Statuses.
011000     03  WS-Scenario-Status    pic xx.
011100         88  WS-Scenario-Ok               value "00".
011200     03  WS-Persons-Status     pic xx.
011300         88  WS-Persons-Ok                value "00".
011400     03  WS-Accounts-Status    pic xx.
011500         88  WS-Accounts-Ok               value "00".
011600     03  WS-Onetime-Status     pic xx.
011700         88  WS-Onetime-Ok                value "00".
011800     03  WS-Detail-Status      pic xx.
011900         88  WS-Detail-Ok                 value "00".
012000     03  WS-Report-Status      pic xx.
012100         88  WS-Report-Ok                 value "00".
012200     03  filler                pic x(4).
012300*
012400*----------------------------------------------------------------
012500*   Accumulation phase (working-flag Y) and retirement phase
012600*   (working-flag N) running totals, plus the lifetime tax
012700*   analysis figures - see REPORT-BUILDER, report aggregates.
012800*----------------------------------------------------------------
012900*
013000 01  WS-Phase-Totals.
013100     03  WS-Acc-Years-Cnt      pic 9(3)       comp.
013200     03  WS-Acc-Income-Tot     pic s9(11)v99  comp-3.
013300     03  WS-Acc-Taxes-Tot      pic s9(11)v99  comp-3.
013400     03  WS-Acc-Cashflow-Tot   pic s9(11)v99  comp-3.
013500     03  WS-Acc-Savings-Rate   pic s9(3)v99   comp-3.
013600     03  WS-Ret-Years-Cnt      pic 9(3)       comp.
013700     03  WS-Ret-Withdrawal-Tot pic s9(11)v99  comp-3.
013800     03  WS-Ret-Socsec-Tot     pic s9(11)v99  comp-3.
013900     03  WS-Ret-Invgains-Tot   pic s9(11)v99  comp-3.
014000     03  WS-Life-Income-Tot    pic s9(11)v99  comp-3.
014100     03  WS-Life-Taxes-Tot     pic s9(11)v99  comp-3.
014200     03  WS-Life-Eff-Rate      pic s9(3)v99   comp-3.
014300     03  filler                pic x(6).
014400*
014500 01  WS-Switches.
014600     03  WS-Detail-Eof         pic x          value "N".
014700         88  WS-Detail-Done                   value "Y".
014800     03  WS-Seen-Retired       pic x          value "N".
014900         88  WS-Retired-Seen                  value "Y".
015000     03  WS-Persons-Eof        pic x          value "N".
015100         88  WS-Persons-Read-Done             value "Y".
015200     03  WS-Accounts-Eof       pic x          value "N".
015300         88  WS-Accounts-Read-Done            value "Y".
015400     03  WS-Onetime-Eof        pic x          value "N".
015500         88  WS-Onetime-Read-Done             value "Y".
015600     03  filler                pic x(3).
015700*
015800 77  WS-Line-Count             pic 9(3)       comp.
015900 77  WS-Detail-Line-Count      pic 9(3)       comp.
016000 77  WS-Edit-Year              pic 9(4).
016100 77  WS-Proj-Head-1               pic x(90)   value
016200     "YEAR AGE     INCOME        RSU      SOC-SEC    EXPENSES        TAX".
016300 77  WS-Proj-Head-2               pic x(90)   value
016400     "          CASH-FLW   INV-GAINS  WITHDRAWL  ASSETS-NOM  ASSET-REAL".
016500*
016600*----------------------------------------------------------------
016700*   One 132 byte print line, laid out a different way for each
016800*   section of the report by way of the redefines below.
016900*----------------------------------------------------------------
017000*
017100 01  WS-Print-Line.
017200     03  filler                   pic x(132).
017300*
017400 01  WS-Text-Line  redefines WS-Print-Line.
017500     03  Txt-Data                 pic x(120).
017600     03  filler                   pic x(12).
017700*
017800 01  WS-Label-Value-Line  redefines WS-Print-Line.
017900     03  Lv-Label                 pic x(30).
018000     03  filler                   pic x(2).
018100     03  Lv-Value                 pic zzz,zzz,zz9.99-.
018200     03  Lv-Value-Int  redefines Lv-Value
018300                                  pic z(6)9.
018400     03  Lv-Value-Rate redefines Lv-Value
018500                                  pic z9.99999.
018600     03  Lv-Value-Pct  redefines Lv-Value
018700                                  pic zz9.99.
018800     03  filler                   pic x(2).
018900     03  Lv-Text                  pic x(83).
019000*
019100 01  WS-Person-Echo-Line  redefines WS-Print-Line.
019200     03  Pe-Name                  pic x(20).
019300     03  filler                   pic x(2).
019400     03  Pe-Age                   pic zz9.
019500     03  filler                   pic x(2).
019600     03  Pe-Retire-Age            pic zz9.
019700     03  filler                   pic x(2).
019800     03  Pe-Salary                pic zzz,zzz,zz9.99-.
019900     03  filler                   pic x(2).
020000     03  Pe-Rsu                   pic zzz,zzz,zz9.99-.
020100     03  filler                   pic x(2).
020200     03  Pe-Growth                pic z9.99999.
020300     03  filler                   pic x(2).
020400     03  Pe-Ret-Income            pic zzz,zzz,zz9.99-.
020500     03  filler                   pic x(43).
020600*
020700 01  WS-Account-Echo-Line  redefines WS-Print-Line.
020800     03  Ae-Type                  pic x(16).
020900     03  filler                   pic x(4).
021000     03  Ae-Balance               pic zzz,zzz,zz9.99-.
021100     03  filler                   pic x(4).
021200     03  Ae-Alloc-Pct             pic z9.99999.
021300     03  filler                   pic x(85).
021400*
021500 01  WS-Onetime-Echo-Line  redefines WS-Print-Line.
021600     03  Oe-Year                  pic 9(4).
021700     03  filler                   pic x(4).
021800     03  Oe-Desc                  pic x(30).
021900     03  filler                   pic x(4).
022000     03  Oe-Amount                pic zzz,zzz,zz9.99-.
022100     03  filler                   pic x(75).
022200*
022300 01  WS-Proj-Detail-Line1  redefines WS-Print-Line.
022400     03  Pd1-Year                 pic 9(4).
022500     03  filler                   pic x(2).
022600     03  Pd1-Age                  pic zz9.
022700     03  filler                   pic x(2).
022800     03  Pd1-Income               pic zzz,zzz,zz9.99-.
022900     03  filler                   pic x(1).
023000     03  Pd1-Rsu                  pic zzz,zzz,zz9.99-.
023100     03  filler                   pic x(1).
023200     03  Pd1-Socsec               pic zzz,zzz,zz9.99-.
023300     03  filler                   pic x(1).
023400     03  Pd1-Expenses             pic zzz,zzz,zz9.99-.
023500     03  filler                   pic x(1).
023600     03  Pd1-Tax                  pic zzz,zzz,zz9.99-.
023700     03  filler                   pic x(41).
023800*
023900 01  WS-Proj-Detail-Line2  redefines WS-Print-Line.
024000     03  filler                   pic x(11).
024100     03  Pd2-Cashflow             pic zzz,zzz,zz9.99-.
024200     03  filler                   pic x(1).
024300     03  Pd2-Invgains             pic zzz,zzz,zz9.99-.
024400     03  filler                   pic x(1).
024500     03  Pd2-Wdrawal              pic zzz,zzz,zz9.99-.
024600     03  filler                   pic x(1).
024700     03  Pd2-Assetnom             pic zzz,zzz,zz9.99-.
024800     03  filler                   pic x(1).
024900     03  Pd2-Assetreal            pic zzz,zzz,zz9.99-.
025000     03  filler                   pic x(41).
025100*
025200 procedure division.
025300*
025400*******************************************************************
025500*   AA000-MAIN - SUMMARISES THE DETAIL FILE THEN PRINTS THE FOUR   *
025600*                REPORT SECTIONS IN ORDER.                         *
025700*******************************************************************
025800*
025900 AA000-Main.
026000     perform  AA010-Open-Files       thru  AA010-Exit.
026100     perform  EE010-Summarise        thru  EE010-Exit.
026200     perform  EE020-Compute-Rates    thru  EE020-Exit.
026300     perform  FF010-Exec-Summary     thru  FF010-Exit.
026400     perform  FF020-Scenario-Inputs  thru  FF020-Exit.
026500     perform  FF030-Detailed-Analysis  thru  FF030-Exit.
026600     perform  FF040-Year-Projection  thru  FF040-Exit.
026700     perform  AA090-Close-Files      thru  AA090-Exit.
026800     goback.
026900*
027000*******************************************************************
027100*   AA010 - OPEN THE FOUR ECHO INPUT FILES AND THE REPORT FILE.    *
027200*            THE DETAIL FILE IS OPENED TWICE - ONCE HERE FOR THE   *
027300*            SUMMARISE PASS, AND AGAIN IN FF040 FOR THE PROJECTION *
027400*            TABLE PASS.                                           *
027500*******************************************************************
027600*
027700*   Each open is checked and the first bad status skips the rest -
027800*   same early-exit habit payroll uses in its date routines, ported
027900*   here for the file opens instead.
028000*
028100 AA010-Open-Files.
028200     open     input  SCENARIO-FILE.
028300     if       not  WS-Scenario-Ok
028400              display  "AA010 SCENARIO-FILE OPEN STATUS "
028500                       WS-Scenario-Status
028600              go to    AA010-Exit
028700     end-if.
028800     open     input  PERSONS-FILE.
028900     if       not  WS-Persons-Ok
029000              display  "AA010 PERSONS-FILE OPEN STATUS "
029100                       WS-Persons-Status
029200              go to    AA010-Exit
029300     end-if.
029400     open     input  ACCOUNTS-FILE.
029500     if       not  WS-Accounts-Ok
029600              display  "AA010 ACCOUNTS-FILE OPEN STATUS "
029700                       WS-Accounts-Status
029800              go to    AA010-Exit
029900     end-if.
030000     open     input  ONETIME-FILE.
030100     if       not  WS-Onetime-Ok
030200              display  "AA010 ONETIME-FILE OPEN STATUS "
030300                       WS-Onetime-Status
030400              go to    AA010-Exit
030500     end-if.
030600     open     input  FORECAST-DETAIL-FILE.
030700     if       not  WS-Detail-Ok
030800              display  "AA010 FORECAST-DETAIL-FILE OPEN STATUS "
030900                       WS-Detail-Status
031000              go to    AA010-Exit
031100     end-if.
031200     open     output REPORT-FILE.
031300     if       not  WS-Report-Ok
031400              display  "AA010 REPORT-FILE OPEN STATUS "
031500                       WS-Report-Status
031600              go to    AA010-Exit
031700     end-if.
031800     move     zero  to  WS-Line-Count.
031900 AA010-Exit.
032000     exit.
032100*
032200 AA090-Close-Files.
032300     close    SCENARIO-FILE  PERSONS-FILE
032400              ACCOUNTS-FILE  ONETIME-FILE  REPORT-FILE.
032500 AA090-Exit.
032600     exit.
032700*
032800*******************************************************************
032900*   EE010 - SUMMARY-METRICS.  SINGLE PASS OF THE DETAIL FILE.      *
033000*            FIRST WORKING-FLAG N RECORD GIVES THE RETIREMENT      *
033100*            YEAR AND ASSETS.  RUNNING MAX GIVES THE PEAK.  LAST    *
033200*            RECORD GIVES THE FINAL VALUES.  TAXES AND GAINS ARE   *
033300*            SUMMED THROUGHOUT.                                    *
033400*******************************************************************
033500*
033600 EE010-Summarise.
033700     move     zero  to  WS-Acc-Years-Cnt   WS-Acc-Income-Tot
033800                         WS-Acc-Taxes-Tot   WS-Acc-Cashflow-Tot.
033900     move     zero  to  WS-Ret-Years-Cnt   WS-Ret-Withdrawal-Tot
034000                         WS-Ret-Socsec-Tot  WS-Ret-Invgains-Tot.
034100     move     zero  to  WS-Life-Income-Tot  WS-Life-Taxes-Tot.
034200     move     zero  to  Sum-Retire-Year    Sum-Retire-Assets.
034300     move     zero  to  Sum-Peak-Assets    Sum-Peak-Year.
034400     move     zero  to  Sum-Final-Assets   Sum-Final-Year
034500                         Sum-Final-Age.
034600     move     zero  to  Sum-Total-Taxes    Sum-Total-Gains.
034700     move     zero  to  Sum-Depletion-Year.
034800     move     "N"   to  Sum-Depleted-Flag.
034900     move     "N"   to  WS-Seen-Retired.
035000     perform  EE011-Read-Detail   thru  EE011-Exit.
035100     perform  EE012-One-Year      thru  EE012-Exit
035200              until    WS-Detail-Done.
035300     close    FORECAST-DETAIL-FILE.
035400 EE010-Exit.
035500     exit.
035600*
035700 EE011-Read-Detail.
035800     read     FORECAST-DETAIL-FILE
035900              at end   move  "Y"  to  WS-Detail-Eof
036000     end-read.
036100 EE011-Exit.
036200     exit.
036300*
036400 EE012-One-Year.
036500     if       Fd-Working-Flag  =  "N"
036600              perform  EE014-Retire-Year  thru  EE014-Exit
036700     else
036800              perform  EE015-Accum-Year   thru  EE015-Exit
036900     end-if.
037000     perform  EE016-Track-Peak    thru  EE016-Exit.
037100     perform  EE017-Track-Final   thru  EE017-Exit.
037200     add      Fd-Total-Income  to  WS-Life-Income-Tot.
037300     add      Fd-Total-Tax     to  WS-Life-Taxes-Tot.
037400     perform  EE011-Read-Detail   thru  EE011-Exit.
037500 EE012-Exit.
037600     exit.
037700*
037800 EE014-Retire-Year.
037900     if       not  WS-Retired-Seen
038000              move  Fd-Year        to  Sum-Retire-Year
038100              move  Fd-Assets-Nom  to  Sum-Retire-Assets
038200              move  "Y"             to  WS-Seen-Retired
038300     end-if.
038400     add      1               to  WS-Ret-Years-Cnt.
038500     add      Fd-Withdrawal   to  WS-Ret-Withdrawal-Tot.
038600     add      Fd-Soc-Sec      to  WS-Ret-Socsec-Tot.
038700     add      Fd-Inv-Gains    to  WS-Ret-Invgains-Tot.
038800 EE014-Exit.
038900     exit.
039000*
039100 EE015-Accum-Year.
039200     add      1                to  WS-Acc-Years-Cnt.
039300     add      Fd-Total-Income  to  WS-Acc-Income-Tot.
039400     add      Fd-Total-Tax     to  WS-Acc-Taxes-Tot.
039500     add      Fd-Cash-Flow     to  WS-Acc-Cashflow-Tot.
039600 EE015-Exit.
039700     exit.
039800*
039900 EE016-Track-Peak.
040000     if       Fd-Assets-Nom  >  Sum-Peak-Assets
040100              move  Fd-Assets-Nom  to  Sum-Peak-Assets
040200              move  Fd-Year        to  Sum-Peak-Year
040300     end-if.
040400 EE016-Exit.
040500     exit.
040600*
040700 EE017-Track-Final.
040800     move     Fd-Assets-Nom  to  Sum-Final-Assets.
040900     move     Fd-Year        to  Sum-Final-Year.
041000     move     Fd-Age         to  Sum-Final-Age.
041100     add      Fd-Total-Tax   to  Sum-Total-Taxes.
041200     add      Fd-Inv-Gains   to  Sum-Total-Gains.
041300 EE017-Exit.
041400     exit.
041500*
041600*******************************************************************
041700*   EE020 - SAVINGS RATE, LIFETIME EFFECTIVE TAX RATE AND THE      *
041800*            DEPLETED / DEPLETION YEAR FLAGS.                      *
041900*******************************************************************
042000*
042100 EE020-Compute-Rates.
042200     if       WS-Acc-Income-Tot  not =  zero
042300              compute  WS-Acc-Savings-Rate  rounded  =
042400                       (WS-Acc-Cashflow-Tot / WS-Acc-Income-Tot)
042500                        *  100
042600     else
042700              move     zero  to  WS-Acc-Savings-Rate
042800     end-if.
042900     if       WS-Life-Income-Tot  not =  zero
043000              compute  WS-Life-Eff-Rate  rounded  =
043100                       (WS-Life-Taxes-Tot / WS-Life-Income-Tot)
043200                        *  100
043300     else
043400              move     zero  to  WS-Life-Eff-Rate
043500     end-if.
043600     if       Sum-Final-Assets  not >  zero
043700              move     "Y"             to  Sum-Depleted-Flag
043800              move     Sum-Final-Year  to  Sum-Depletion-Year
043900     else
044000              move     "N"  to  Sum-Depleted-Flag
044100     end-if.
044200 EE020-Exit.
044300     exit.
044400*
044500*******************************************************************
044600*   FF010 - EXECUTIVE SUMMARY SECTION.                             *
044700*******************************************************************
044800*
044900 FF010-Exec-Summary.
045000     move     spaces  to  WS-Print-Line.
045100     move     "RETIREMENT WEALTH FORECAST"  to  Txt-Data.
045200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
045300     move     spaces  to  WS-Print-Line.
045400     move     "EXECUTIVE SUMMARY"  to  Txt-Data.
045500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
045600     move     spaces  to  WS-Print-Line.
045700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
045800*
045900     move     spaces  to  WS-Print-Line.
046000     move     "Assets At Retirement"  to  Lv-Label.
046100     move     Sum-Retire-Assets       to  Lv-Value.
046200     move     spaces                  to  Lv-Text.
046300     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
046400*
046500     move     spaces  to  WS-Print-Line.
046600     move     "Peak Assets"        to  Lv-Label.
046700     move     Sum-Peak-Assets      to  Lv-Value.
046800     move     spaces               to  Lv-Text.
046900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
047000*
047100     move     spaces  to  WS-Print-Line.
047200     move     "Peak Year"          to  Lv-Label.
047300     move     Sum-Peak-Year        to  Lv-Value-Int.
047400     move     spaces               to  Lv-Text.
047500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
047600*
047700     move     spaces  to  WS-Print-Line.
047800     move     "Final Assets"       to  Lv-Label.
047900     move     Sum-Final-Assets     to  Lv-Value.
048000     move     spaces               to  Lv-Text.
048100     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
048200*
048300     move     spaces  to  WS-Print-Line.
048400     move     "Final Age"          to  Lv-Label.
048500     move     Sum-Final-Age        to  Lv-Value-Int.
048600     move     spaces               to  Lv-Text.
048700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
048800*
048900     move     spaces  to  WS-Print-Line.
049000     move     "Total Taxes Paid"   to  Lv-Label.
049100     move     Sum-Total-Taxes      to  Lv-Value.
049200     move     spaces               to  Lv-Text.
049300     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
049400*
049500     move     spaces  to  WS-Print-Line.
049600     move     "Status"  to  Lv-Label.
049700     move     spaces    to  Lv-Value.
049800     if       Sum-Depleted-Flag  =  "Y"
049900              move  Sum-Depletion-Year  to  WS-Edit-Year
050000              string  "DEPLETED BY YEAR "  WS-Edit-Year
050100                      delimited by size  into  Lv-Text
050200     else
050300              move  "SUSTAINABLE"  to  Lv-Text
050400     end-if.
050500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
050600 FF010-Exit.
050700     exit.
050800*
050900*******************************************************************
051000*   FF020 - SCENARIO INPUTS SECTION.  ECHOES THE FOUR INPUT FILES  *
051100*            AND THE FINANCIAL / INVESTMENT ASSUMPTIONS.           *
051200*******************************************************************
051300*
051400 FF020-Scenario-Inputs.
051500     move     spaces  to  WS-Print-Line.
051600     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
051700     move     spaces  to  WS-Print-Line.
051800     move     "SCENARIO INPUTS"  to  Txt-Data.
051900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
052000     move     spaces  to  WS-Print-Line.
052100     move     "PERSONS"  to  Txt-Data.
052200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
052300*
052400     perform  FF021-Read-Person   thru  FF021-Exit.
052500     perform  FF022-Print-Person  thru  FF022-Exit
052600              until    WS-Persons-Read-Done.
052700*
052800     move     spaces  to  WS-Print-Line.
052900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
053000     move     spaces  to  WS-Print-Line.
053100     move     "ACCOUNTS"  to  Txt-Data.
053200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
053300*
053400     perform  FF023-Read-Account   thru  FF023-Exit.
053500     perform  FF024-Print-Account  thru  FF024-Exit
053600              until    WS-Accounts-Read-Done.
053700*
053800     move     spaces  to  WS-Print-Line.
053900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
054000     move     spaces  to  WS-Print-Line.
054100     move     "ONE-TIME EXPENSES"  to  Txt-Data.
054200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
054300*
054400     perform  FF025-Read-Onetime   thru  FF025-Exit.
054500     perform  FF026-Print-Onetime  thru  FF026-Exit
054600              until    WS-Onetime-Read-Done.
054700*
054800     move     spaces  to  WS-Print-Line.
054900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
055000     perform  FF027-Print-Financials  thru  FF027-Exit.
055100 FF020-Exit.
055200     exit.
055300*
055400 FF021-Read-Person.
055500     read     PERSONS-FILE
055600              at end   move  "Y"  to  WS-Persons-Eof
055700     end-read.
055800 FF021-Exit.
055900     exit.
056000*
056100 FF022-Print-Person.
056200     move     spaces          to  WS-Print-Line.
056300     move     Per-Name        to  Pe-Name.
056400     move     Per-Age         to  Pe-Age.
056500     move     Per-Retire-Age  to  Pe-Retire-Age.
056600     move     Per-Cur-Income  to  Pe-Salary.
056700     move     Per-Rsu-Vesting to  Pe-Rsu.
056800     move     Per-Inc-Growth  to  Pe-Growth.
056900     move     Per-Ret-Income  to  Pe-Ret-Income.
057000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
057100     perform  FF021-Read-Person   thru  FF021-Exit.
057200 FF022-Exit.
057300     exit.
057400*
057500 FF023-Read-Account.
057600     read     ACCOUNTS-FILE
057700              at end   move  "Y"  to  WS-Accounts-Eof
057800     end-read.
057900 FF023-Exit.
058000     exit.
058100*
058200 FF024-Print-Account.
058300     move     spaces        to  WS-Print-Line.
058400     move     Acb-Type      to  Ae-Type.
058500     move     Acb-Balance   to  Ae-Balance.
058600     move     Acb-Alloc-Pct to  Ae-Alloc-Pct.
058700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
058800     perform  FF023-Read-Account  thru  FF023-Exit.
058900 FF024-Exit.
059000     exit.
059100*
059200 FF025-Read-Onetime.
059300     read     ONETIME-FILE
059400              at end   move  "Y"  to  WS-Onetime-Eof
059500     end-read.
059600 FF025-Exit.
059700     exit.
059800*
059900 FF026-Print-Onetime.
060000     move     spaces     to  WS-Print-Line.
060100     move     Ote-Year   to  Oe-Year.
060200     move     Ote-Desc   to  Oe-Desc.
060300     move     Ote-Amount to  Oe-Amount.
060400     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
060500     perform  FF025-Read-Onetime  thru  FF025-Exit.
060600 FF026-Exit.
060700     exit.
060800*
060900 FF027-Print-Financials.
061000     read     SCENARIO-FILE
061100              at end   continue
061200     end-read.
061300     move     spaces  to  WS-Print-Line.
061400     move     "FINANCIAL AND INVESTMENT ASSUMPTIONS"  to  Txt-Data.
061500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
061600*
061700     move     spaces  to  WS-Print-Line.
061800     move     "Initial Assets"     to  Lv-Label.
061900     move     Scn-Initial-Assets   to  Lv-Value.
062000     move     spaces               to  Lv-Text.
062100     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
062200*
062300     move     spaces  to  WS-Print-Line.
062400     move     "Annual Expenses"    to  Lv-Label.
062500     move     Scn-Annual-Expenses  to  Lv-Value.
062600     move     spaces               to  Lv-Text.
062700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
062800*
062900     move     spaces  to  WS-Print-Line.
063000     move     "Expense Growth"     to  Lv-Label.
063100     move     Scn-Exp-Growth       to  Lv-Value-Rate.
063200     move     spaces               to  Lv-Text.
063300     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
063400*
063500     move     spaces  to  WS-Print-Line.
063600     move     "Investment Return"  to  Lv-Label.
063700     move     Scn-Inv-Return       to  Lv-Value-Rate.
063800     move     spaces               to  Lv-Text.
063900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
064000*
064100     move     spaces  to  WS-Print-Line.
064200     move     "Additional Contributions"  to  Lv-Label.
064300     move     Scn-Addl-Contrib            to  Lv-Value.
064400     move     spaces                      to  Lv-Text.
064500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
064600*
064700     move     spaces  to  WS-Print-Line.
064800     move     "Inflation"          to  Lv-Label.
064900     move     Scn-Inflation        to  Lv-Value-Rate.
065000     move     spaces               to  Lv-Text.
065100     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
065200*
065300     move     spaces  to  WS-Print-Line.
065400     move     "State"              to  Lv-Label.
065500     move     spaces               to  Lv-Value.
065600     move     Scn-State            to  Lv-Text.
065700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
065800*
065900     move     spaces  to  WS-Print-Line.
066000     move     "Filing Joint"       to  Lv-Label.
066100     move     spaces               to  Lv-Value.
066200     move     Scn-Filing-Joint     to  Lv-Text.
066300     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
066400*
066500     move     spaces  to  WS-Print-Line.
066600     move     "Social Security Age"  to  Lv-Label.
066700     move     Scn-SS-Age             to  Lv-Value-Int.
066800     move     spaces                 to  Lv-Text.
066900     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
067000*
067100     move     spaces  to  WS-Print-Line.
067200     move     "Social Security Benefit"  to  Lv-Label.
067300     move     Scn-SS-Benefit             to  Lv-Value.
067400     move     spaces                     to  Lv-Text.
067500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
067600*
067700     move     spaces  to  WS-Print-Line.
067800     move     "Forecast Years"     to  Lv-Label.
067900     move     Scn-Forecast-Years   to  Lv-Value-Int.
068000     move     spaces               to  Lv-Text.
068100     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
068200*
068300     move     spaces  to  WS-Print-Line.
068400     move     "Base Year"          to  Lv-Label.
068500     move     Scn-Base-Year        to  Lv-Value-Int.
068600     move     spaces               to  Lv-Text.
068700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
068800 FF027-Exit.
068900     exit.
069000*
069100*******************************************************************
069200*   FF030 - DETAILED ANALYSIS SECTION.  ACCUMULATION PHASE,        *
069300*            RETIREMENT PHASE AND LIFETIME TAX ANALYSIS BLOCKS,    *
069400*            BUILT FROM THE EE010/EE020 TOTALS - NO FURTHER PASS   *
069500*            OF THE DETAIL FILE IS NEEDED.                         *
069600*******************************************************************
069700*
069800 FF030-Detailed-Analysis.
069900     move     spaces  to  WS-Print-Line.
070000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
070100     move     spaces  to  WS-Print-Line.
070200     move     "DETAILED ANALYSIS"  to  Txt-Data.
070300     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
070400     move     spaces  to  WS-Print-Line.
070500     move     "ACCUMULATION PHASE"  to  Txt-Data.
070600     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
070700*
070800     move     spaces  to  WS-Print-Line.
070900     move     "Years Working"      to  Lv-Label.
071000     move     WS-Acc-Years-Cnt     to  Lv-Value-Int.
071100     move     spaces               to  Lv-Text.
071200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
071300*
071400     move     spaces  to  WS-Print-Line.
071500     move     "Total Income"       to  Lv-Label.
071600     move     WS-Acc-Income-Tot    to  Lv-Value.
071700     move     spaces               to  Lv-Text.
071800     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
071900*
072000     move     spaces  to  WS-Print-Line.
072100     move     "Total Taxes"        to  Lv-Label.
072200     move     WS-Acc-Taxes-Tot     to  Lv-Value.
072300     move     spaces               to  Lv-Text.
072400     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
072500*
072600     move     spaces  to  WS-Print-Line.
072700     move     "Total Saved"        to  Lv-Label.
072800     move     WS-Acc-Cashflow-Tot  to  Lv-Value.
072900     move     spaces               to  Lv-Text.
073000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
073100*
073200     move     spaces  to  WS-Print-Line.
073300     move     "Average Savings Rate Pct"  to  Lv-Label.
073400     move     WS-Acc-Savings-Rate         to  Lv-Value-Pct.
073500     move     spaces                      to  Lv-Text.
073600     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
073700*
073800     move     spaces  to  WS-Print-Line.
073900     move     "Assets At Retirement"  to  Lv-Label.
074000     move     Sum-Retire-Assets       to  Lv-Value.
074100     move     spaces                  to  Lv-Text.
074200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
074300*
074400     move     spaces  to  WS-Print-Line.
074500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
074600     move     spaces  to  WS-Print-Line.
074700     move     "RETIREMENT PHASE"  to  Txt-Data.
074800     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
074900*
075000     move     spaces  to  WS-Print-Line.
075100     move     "Years Retired"      to  Lv-Label.
075200     move     WS-Ret-Years-Cnt     to  Lv-Value-Int.
075300     move     spaces               to  Lv-Text.
075400     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
075500*
075600     move     spaces  to  WS-Print-Line.
075700     move     "Total Withdrawals"     to  Lv-Label.
075800     move     WS-Ret-Withdrawal-Tot   to  Lv-Value.
075900     move     spaces                  to  Lv-Text.
076000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
076100*
076200     move     spaces  to  WS-Print-Line.
076300     move     "Total Social Security"  to  Lv-Label.
076400     move     WS-Ret-Socsec-Tot        to  Lv-Value.
076500     move     spaces                   to  Lv-Text.
076600     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
076700*
076800     move     spaces  to  WS-Print-Line.
076900     move     "Total Investment Gains"  to  Lv-Label.
077000     move     WS-Ret-Invgains-Tot       to  Lv-Value.
077100     move     spaces                    to  Lv-Text.
077200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
077300*
077400     move     spaces  to  WS-Print-Line.
077500     move     "Final Assets"       to  Lv-Label.
077600     move     Sum-Final-Assets     to  Lv-Value.
077700     move     spaces               to  Lv-Text.
077800     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
077900*
078000     move     spaces  to  WS-Print-Line.
078100     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
078200     move     spaces  to  WS-Print-Line.
078300     move     "TAX ANALYSIS"  to  Txt-Data.
078400     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
078500*
078600     move     spaces  to  WS-Print-Line.
078700     move     "Lifetime Income"    to  Lv-Label.
078800     move     WS-Life-Income-Tot   to  Lv-Value.
078900     move     spaces               to  Lv-Text.
079000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
079100*
079200     move     spaces  to  WS-Print-Line.
079300     move     "Lifetime Taxes"     to  Lv-Label.
079400     move     WS-Life-Taxes-Tot    to  Lv-Value.
079500     move     spaces               to  Lv-Text.
079600     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
079700*
079800     move     spaces  to  WS-Print-Line.
079900     move     "Effective Tax Rate Pct"  to  Lv-Label.
080000     move     WS-Life-Eff-Rate          to  Lv-Value-Pct.
080100     move     spaces                    to  Lv-Text.
080200     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
080300 FF030-Exit.
080400     exit.
080500*
080600*******************************************************************
080700*   FF040 - YEAR-BY-YEAR PROJECTION TABLE.  SECOND PASS OF THE     *
080800*            DETAIL FILE.  COLUMN HEADERS REPEAT EVERY 25 DETAIL   *
080900*            LINES PER THE FINANCE DEPT HOUSE STYLE.                *
081000*******************************************************************
081100*
081200 FF040-Year-Projection.
081300     open     input  FORECAST-DETAIL-FILE.
081400     move     spaces  to  WS-Print-Line.
081500     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
081600     move     spaces  to  WS-Print-Line.
081700     move     "YEAR-BY-YEAR PROJECTION"  to  Txt-Data.
081800     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
081900     move     "N"    to  WS-Detail-Eof.
082000     perform  FF042-Write-Heading  thru  FF042-Exit.
082100     perform  FF041-Read-Detail2   thru  FF041-Exit.
082200     perform  FF043-Print-Year     thru  FF043-Exit
082300              until    WS-Detail-Done.
082400     close    FORECAST-DETAIL-FILE.
082500 FF040-Exit.
082600     exit.
082700*
082800 FF041-Read-Detail2.
082900     read     FORECAST-DETAIL-FILE
083000              at end   move  "Y"  to  WS-Detail-Eof
083100     end-read.
083200 FF041-Exit.
083300     exit.
083400*
083500*   Page throw on the repeat headings only - the very first heading
083600*   rides the top of the sheet the printer is already sitting on.
083700*
083800 FF042-Write-Heading.
083900     if       WS-Detail-Line-Count  not =  zero
084000              write  RW-Print-Record  from  spaces
084100                     after  advancing  TOP-OF-FORM
084200              add    1  to  WS-Line-Count
084300     else
084400              move     spaces          to  WS-Print-Line
084500              perform  ZZ900-Print-Line  thru  ZZ900-Exit
084600     end-if.
084700     move     WS-Proj-Head-1  to  WS-Print-Line.
084800     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
084900     move     WS-Proj-Head-2  to  WS-Print-Line.
085000     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
085100     move     zero  to  WS-Detail-Line-Count.
085200 FF042-Exit.
085300     exit.
085400*
085500 FF043-Print-Year.
085600     if       WS-Detail-Line-Count  not <  25
085700              perform  FF042-Write-Heading  thru  FF042-Exit
085800     end-if.
085900     move     spaces           to  WS-Print-Line.
086000     move     Fd-Year          to  Pd1-Year.
086100     move     Fd-Age           to  Pd1-Age.
086200     move     Fd-Total-Income  to  Pd1-Income.
086300     move     Fd-Rsu-Vesting   to  Pd1-Rsu.
086400     move     Fd-Soc-Sec       to  Pd1-Socsec.
086500     move     Fd-Expenses      to  Pd1-Expenses.
086600     move     Fd-Total-Tax     to  Pd1-Tax.
086700     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
086800     move     spaces           to  WS-Print-Line.
086900     move     Fd-Cash-Flow     to  Pd2-Cashflow.
087000     move     Fd-Inv-Gains     to  Pd2-Invgains.
087100     move     Fd-Withdrawal    to  Pd2-Wdrawal.
087200     move     Fd-Assets-Nom    to  Pd2-Assetnom.
087300     move     Fd-Assets-Real   to  Pd2-Assetreal.
087400     perform  ZZ900-Print-Line  thru  ZZ900-Exit.
087500     add      1  to  WS-Detail-Line-Count.
087600     perform  FF041-Read-Detail2  thru  FF041-Exit.
087700 FF043-Exit.
087800     exit.
087900*
088000*******************************************************************
088100*   ZZ900 - COMMON PRINT-LINE WRITER, USED BY ALL FOUR SECTIONS.   *
088200*******************************************************************
088300*
088400 ZZ900-Print-Line.
088500     write    RW-Print-Record  from  WS-Print-Line.
088600     add      1  to  WS-Line-Count.
088700 ZZ900-Exit.
088800     exit.
