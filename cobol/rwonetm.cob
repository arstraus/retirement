000100*******************************************
000200*                                          *
000300* Record Definition For RW One-Time Exp   *
000400*     File. Zero or more records          *
000500*     Read sequentially, in year order    *
000600*******************************************
000700* File size 45 bytes padded to 50 by filler.
000800*
000900* 05/11/25 vbc - Created.
001000*
001100 01  RW-Onetime-Exp-Record.
001200     03  Ote-Year              pic 9(4).
001300     03  Ote-Desc              pic X(30).
001400     03  Ote-Amount            pic S9(9)V99.
001500     03  filler                pic X(5).
001600*
