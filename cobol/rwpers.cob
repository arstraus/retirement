000100*******************************************
000200*                                          *
000300*  Record Definition For RW Persons File  *
000400*     One to two records per run          *
000500*     Read sequentially, no key           *
000600*******************************************
000700* File size 65 bytes padded to 80 by filler.
000800*
000900* 04/11/25 vbc - Created.
001000* 10/11/25 vbc - Per-RSU-Vesting added, stops once retired.
001100*
001200 01  RW-Person-Record.
001300     03  Per-Name              pic X(20).
001400*                                 identification only, not used in calcs
001500     03  Per-Age               pic 9(3).
001600     03  Per-Retire-Age        pic 9(3).
001700     03  Per-Cur-Income        pic S9(9)V99.
001800     03  Per-Inc-Growth        pic S9V9(5).
001900*                                 default 0.03 when zero on input
002000     03  Per-Ret-Income        pic S9(9)V99.
002100     03  Per-Rsu-Vesting       pic S9(9)V99.
002200     03  filler                pic X(15).
002300*
