000100*******************************************
000200*                                          *
000300*  Record Definition For RW Accounts File *
000400*     Zero to six records per run         *
000500*     Read sequentially, no key           *
000600*******************************************
000700* File size 33 bytes padded to 40 by filler.
000800*
000900* 05/11/25 vbc - Created.
001000* 21/11/25 vbc - Acb-Alloc-Pct added, was a fixed 100% Taxable before.
001100*
001200 01  RW-Account-Bal-Record.
001300     03  Acb-Type              pic X(16).
001400*                                 one of TRADITIONAL-401K, TRAD-IRA,
001500*                                 ROTH-401K, ROTH-IRA, TAXABLE, HSA
001600     03  Acb-Balance           pic S9(9)V99.
001700     03  Acb-Alloc-Pct         pic S9V9(5).
001800*                                 shares across all recs must total 1.0
001900     03  filler                pic X(7).
002000*
