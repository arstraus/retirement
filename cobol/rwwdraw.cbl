000100*******************************************************************
000200*                                                                  *
000300*             R E T I R E M E N T   W E A L T H                   *
000400*               W I T H D R A W A L   S T R A T E G Y             *
000500*                                                                  *
000600*******************************************************************
000700*
000800 identification   division.
000900*
001000 program-id.       rwwdraw.
001100 author.           D M Pearce.
001200 installation.     Marchwood Financial Systems.
001300 date-written.     02/06/1988.
001400 date-compiled.
001500 security.         Copyright (C) 1988-2026, Marchwood Financial Systems.
001600*                  Distributed under the GNU General Public License.
001700*                  See the file COPYING for details.
001800*
001900*  Remarks.        Works out, for one forecast year with a cash
002000*                  shortfall, which accounts to draw from and how
002100*                  much tax that drawing costs - required minimum
002200*                  distribution first, then Taxable, Hsa, Trad-401k,
002300*                  Trad-Ira, Roth-401k, Roth-Ira in that order until
002400*                  the shortfall is covered or the accounts run dry.
002500*                  On the same linkage, also answers the separate
002600*                  contribution tax benefit question (see DD010)
002700*                  when Wd-Request-Type is "C" rather than "W".
002800*
002900*  Changes.
003000*  02/06/88 dmp - Written, taxable/tax-deferred/tax-free ordering
003100*                 only, no RMD yet - nobody in the pilot group was
003200*                 old enough to need one.
003300*  14/02/91 dmp - RMD added, Uniform Lifetime table keyed by age.
003400*  19/07/91 dmp - Traditional withdrawal now grosses up for the
003500*                 marginal rate instead of the flat 22% assumed
003600*                 before, per the finance dept's complaint.
003700*  30/11/95 rjf - Taxable withdrawal now buffers by 1.5x so a run of
003800*                 down years does not force repeated small draws.
003900*  08/06/98 dmp - Y2K review: no 2-digit years held in this module,
004000*                 no changes required, signed off per project Y2K-014.
004100*  17/05/02 vbc - Ported to Microfocus, no logic changes.
004200*  25/03/09 vbc - Migrated to GNU Cobol build, re-tested against the
004300*                 prior compiler's withdrawal-order figures, no
004400*                 changes needed.
004500*  19/09/25 vbc - Retirement Wealth 1.00 baseline cut and builds
004600*                 reset ahead of the RWWDRAW rework below.
004700*  08/11/25 vbc - Reworked as RWWDRAW for the Retirement Wealth batch.
004800*  21/11/25 vbc - Wd-Request-Type added - a second entry, the
004900*                 contribution tax benefit helper, now answers on
005000*                 the same linkage rather than needing its own module.
005100*
005200 environment      division.
005300 copy  "rwenv.cob".
005400*
005500 data             division.
005600 working-storage  section.
005700*
005800*----------------------------------------------------------------
005900*   IRS Uniform Lifetime distribution period, age 73 through 100
006000*   and above.  Held as named fields with a redefines so the
006100*   lookup paragraph can index straight off (age - 72), capped.
006200*----------------------------------------------------------------
006300*
006400 01  RW-Rmd-Periods.
006500     03  RMD-01                pic 9(2)v9  comp-3  value 26.5.
006600     03  RMD-02                pic 9(2)v9  comp-3  value 25.5.
006700     03  RMD-03                pic 9(2)v9  comp-3  value 24.6.
006800     03  RMD-04                pic 9(2)v9  comp-3  value 23.7.
006900     03  RMD-05                pic 9(2)v9  comp-3  value 22.9.
007000     03  RMD-06                pic 9(2)v9  comp-3  value 22.0.
007100     03  RMD-07                pic 9(2)v9  comp-3  value 21.1.
007200     03  RMD-08                pic 9(2)v9  comp-3  value 20.2.
007300     03  RMD-09                pic 9(2)v9  comp-3  value 19.4.
007400     03  RMD-10                pic 9(2)v9  comp-3  value 18.5.
007500     03  RMD-11                pic 9(2)v9  comp-3  value 17.7.
007600     03  RMD-12                pic 9(2)v9  comp-3  value 16.8.
007700     03  RMD-13                pic 9(2)v9  comp-3  value 16.0.
007800     03  RMD-14                pic 9(2)v9  comp-3  value 15.2.
007900     03  RMD-15                pic 9(2)v9  comp-3  value 14.4.
008000     03  RMD-16                pic 9(2)v9  comp-3  value 13.7.
008100     03  RMD-17                pic 9(2)v9  comp-3  value 12.9.
008200     03  RMD-18                pic 9(2)v9  comp-3  value 12.2.
008300     03  RMD-19                pic 9(2)v9  comp-3  value 11.5.
008400     03  RMD-20                pic 9(2)v9  comp-3  value 10.8.
008500     03  RMD-21                pic 9(2)v9  comp-3  value 10.1.
008600     03  RMD-22                pic 9(2)v9  comp-3  value  9.5.
008700     03  RMD-23                pic 9(2)v9  comp-3  value  8.9.
008800     03  RMD-24                pic 9(2)v9  comp-3  value  8.4.
008900     03  RMD-25                pic 9(2)v9  comp-3  value  7.8.
009000     03  RMD-26                pic 9(2)v9  comp-3  value  7.3.
009100     03  RMD-27                pic 9(2)v9  comp-3  value  6.8.
009200     03  RMD-28                pic 9(2)v9  comp-3  value  6.4.
009300     03  filler                pic x(2).
009400 01  RW-Rmd-Period-Table redefines RW-Rmd-Periods.
009500     03  RMD-Period                        occurs 28  pic 9(2)v9  comp-3.
009600     03  filler                pic x(2).
009700*
009800*----------------------------------------------------------------
009900*   Local copies of the tax engine linkage - this module calls
010000*   RWTAXENG repeatedly for marginal-rate and cap-gains estimates.
010100*----------------------------------------------------------------
010200*
010300 copy  "rwtxlk.cob".
010400 copy  "rwtaxb.cob".
010500*
010600*----------------------------------------------------------------
010700*   Work fields for the withdrawal pass.
010800*----------------------------------------------------------------
010900*
011000 01  WS-Wdraw-Work.
011100     03  WS-Remaining           pic S9(9)v99 comp-3.
011200     03  WS-Ord-Wdrawals-So-Far pic S9(9)v99 comp-3.
011300     03  WS-Realized-Gains      pic S9(9)v99 comp-3.
011400     03  WS-Total-Wdrawn        pic S9(9)v99 comp-3.
011500     03  WS-Rmd-Required        pic S9(9)v99 comp-3.
011600     03  WS-Rmd-From-T401k      pic S9(9)v99 comp-3.
011700     03  WS-Rmd-From-Tira       pic S9(9)v99 comp-3.
011800     03  filler                 pic x(4).
011900*
012000*   WS-Wdraw-Work-Image is the byte view CC010 moves to the audit
012100*   snapshot area before the RMD split - cheaper than moving
012200*   seven elementary items one at a time.
012300*
012400 01  WS-Wdraw-Work-Image redefines WS-Wdraw-Work.
012500     03  filler                 pic x(46).
012600*
012700 01  WS-Taxable-Work.
012800     03  WS-Gains-Ratio         pic S9V9(5)  comp-3.
012900     03  WS-Gross               pic S9(9)v99 comp-3.
013000     03  WS-Est-Gains           pic S9(9)v99 comp-3.
013100     03  WS-Est-Cg-Tax          pic S9(9)v99 comp-3.
013200     03  WS-Net                 pic S9(9)v99 comp-3.
013300     03  filler                 pic x(4).
013400*
013500*   WS-Taxable-Work-Image, same idea, for the capital-gains block.
013600*
013700 01  WS-Taxable-Work-Image redefines WS-Taxable-Work.
013800     03  filler                 pic x(32).
013900*
014000 01  WS-Traditional-Work.
014100     03  WS-Fed-At-Stacked      pic S9(9)v99 comp-3.
014200     03  WS-Fed-At-Plus         pic S9(9)v99 comp-3.
014300     03  WS-Marginal-Rate       pic S9V9(5)  comp-3.
014400     03  WS-One-Minus-Rate      pic S9V9(5)  comp-3.
014500     03  WS-Net-Reduction       pic S9(9)v99 comp-3.
014600     03  filler                 pic x(4).
014700*
014800 01  WS-Final-Tax-Work.
014900     03  WS-Fed-Base            pic S9(9)v99 comp-3.
015000     03  WS-Fed-With-Wdrawals   pic S9(9)v99 comp-3.
015100     03  WS-Cg-Tax-Final        pic S9(9)v99 comp-3.
015200     03  filler                 pic x(4).
015300*
015400 01  WS-Contrib-Work.
015500     03  WS-Fed-Before          pic S9(9)v99 comp-3.
015600     03  WS-Fed-After           pic S9(9)v99 comp-3.
015700     03  WS-Income-Less         pic S9(9)v99 comp-3.
015800     03  filler                 pic x(4).
015900*
016000 77  WS-Acct-Sub               pic 9        comp.
016100 77  WS-Age-Sub                pic 9(3)     comp.
016200 77  WS-Pri-Sub                pic 9        comp.
016300 77  WS-Zero-Sub               pic 9        comp.
016400*
016500 linkage          section.
016600 copy  "rwport.cob".
016700 copy  "rwwdlk.cob".
016800*
016900 procedure division using RW-Portfolio-Table
017000                          RW-Wdraw-Request
017100                          RW-Wdraw-Reply.
017200*
017300*******************************************************************
017400*   AA000-MAIN - "W" WITHDRAWS, "C" ANSWERS A CONTRIBUTION TAX     *
017500*                BENEFIT QUESTION INSTEAD - SEE DD010              *
017600*******************************************************************
017700*
017800 AA000-Main.
017900     if       Wd-Contrib-Benefit-Request
018000              perform  DD010-Contribution-Benefit  thru  DD010-Exit
018100     else
018200              perform  CC000-Withdraw  thru  CC000-Exit
018300     end-if.
018400     go       to  Main-Exit.
018500*
018600*******************************************************************
018700*   CC000 - DRIVES THE WITHDRAWAL FOR ONE CALL - CLEARS THE REPLY, *
018800*           TAKES THE RMD IF DUE, WORKS THE PRIORITY ORDER, THEN   *
018900*           PRICES THE WHOLE YEAR'S WITHDRAWAL TAX.                *
019000*******************************************************************
019100*
019200 CC000-Withdraw.
019300     move     0  to  WS-Ord-Wdrawals-So-Far.
019400     move     0  to  WS-Realized-Gains.
019500     move     0  to  WS-Total-Wdrawn.
019600     move     Wd-Amount-Needed  to  WS-Remaining.
019700     perform  CC001-Zero-Reply  thru  CC001-Exit
019800              varying  WS-Zero-Sub  from  1  by  1
019900              until    WS-Zero-Sub  >  6.
020000     perform  CC010-Rmd            thru  CC010-Exit.
020100     perform  CC015-Priority-Loop  thru  CC015-Exit.
020200     perform  CC050-Wdraw-Tax-Total  thru  CC050-Exit.
020300     move     WS-Total-Wdrawn  to  Wd-Total-Withdrawal.
020400 CC000-Exit.
020500     exit.
020600 CC001-Zero-Reply.
020700     move     0  to  Wd-Acct-Wdrawn (WS-Zero-Sub).
020800 CC001-Exit.
020900     exit.
021000*
021100*******************************************************************
021200*   CC010 - REQUIRED MINIMUM DISTRIBUTION, AGE 73 AND OVER - DRAWN *
021300*           FROM TRAD-401K THEN TRAD-IRA, COUNTS AS AN ORDINARY    *
021400*           WITHDRAWAL WHETHER OR NOT THE CASH IS ACTUALLY NEEDED. *
021500*******************************************************************
021600*
021700 CC010-Rmd.
021800     move     0  to  WS-Rmd-Required.
021900     if       Wd-Age  <  73
022000              go  to  CC010-Exit.
022100     if       Wd-Age  >  100
022200              move  100     to  WS-Age-Sub
022300     else
022400              move  Wd-Age  to  WS-Age-Sub
022500     end-if.
022600     compute  WS-Age-Sub  =  WS-Age-Sub - 72.
022700     compute  WS-Rmd-Required  rounded  =
022800              (Port-T401k-Bal + Port-Tira-Bal) / RMD-Period (WS-Age-Sub).
022900     if       WS-Rmd-Required  not >  0
023000              go  to  CC010-Exit.
023100     if       WS-Rmd-Required  >  Port-T401k-Bal
023200              move  Port-T401k-Bal    to  WS-Rmd-From-T401k
023300     else
023400              move  WS-Rmd-Required   to  WS-Rmd-From-T401k
023500     end-if.
023600     compute  WS-Rmd-From-Tira  =  WS-Rmd-Required - WS-Rmd-From-T401k.
023700     if       WS-Rmd-From-Tira  >  Port-Tira-Bal
023800              move  Port-Tira-Bal  to  WS-Rmd-From-Tira
023900     end-if.
024000     add      WS-Rmd-From-T401k  to  Wd-Acct-Wdrawn (RW-Sub-T401k).
024100     add      WS-Rmd-From-Tira   to  Wd-Acct-Wdrawn (RW-Sub-Tira).
024200     add      WS-Rmd-From-T401k  WS-Rmd-From-Tira  to  WS-Total-Wdrawn.
024300     add      WS-Rmd-From-T401k  WS-Rmd-From-Tira
024400              to  WS-Ord-Wdrawals-So-Far.
024500     subtract WS-Rmd-From-T401k  WS-Rmd-From-Tira  from  WS-Remaining.
024600     if       WS-Remaining  <  0
024700              move  0  to  WS-Remaining.
024800 CC010-Exit.
024900     exit.
025000*
025100*******************************************************************
025200*   CC015 - WALKS THE SIX ACCOUNTS IN WITHDRAWAL PRIORITY ORDER    *
025300*           WHILE AN AMOUNT STILL REMAINS TO BE FOUND.             *
025400*******************************************************************
025500*
025600 CC015-Priority-Loop.
025700     perform  CC016-Dispatch  thru  CC016-Exit
025800              varying  WS-Pri-Sub  from  1  by  1
025900              until    WS-Pri-Sub  >  6
026000                  or   WS-Remaining  not >  0.
026100 CC015-Exit.
026200     exit.
026300 CC016-Dispatch.
026400     move     Wdraw-Priority-Sub (WS-Pri-Sub)  to  WS-Acct-Sub.
026500     if       Port-Acct-Bal (WS-Acct-Sub)  not >  0
026600              go  to  CC016-Exit.
026700     if       WS-Acct-Sub  =  RW-Sub-Taxable
026800              perform  CC020-Withdraw-Taxable  thru  CC020-Exit
026900     else
027000       if     WS-Acct-Sub = RW-Sub-T401k  or  WS-Acct-Sub = RW-Sub-Tira
027100              perform  CC030-Withdraw-Traditional  thru  CC030-Exit
027200       else
027300              perform  CC040-Withdraw-Tax-Free  thru  CC040-Exit
027400       end-if
027500     end-if.
027600 CC016-Exit.
027700     exit.
027800*
027900*******************************************************************
028000*   CC020 - TAXABLE ACCOUNT - GROSS UP BY 1.5 AS A TAX BUFFER,     *
028100*           PRICE THE ESTIMATED CAPITAL GAINS TAX VIA RWTAXENG,    *
028200*           ONLY DRAW IF THE AFTER-TAX PROCEEDS ARE POSITIVE.      *
028300*******************************************************************
028400*
028500 CC020-Withdraw-Taxable.
028600     if       Port-Acct-Bal (WS-Acct-Sub)  >  0
028700              compute  WS-Gains-Ratio  rounded  =
028800                       (Port-Acct-Bal (WS-Acct-Sub) -
028900                        Port-Acct-Basis (WS-Acct-Sub)) /
029000                       Port-Acct-Bal (WS-Acct-Sub)
029100     else
029200              move  0  to  WS-Gains-Ratio
029300     end-if.
029400     if       WS-Gains-Ratio  <  0
029500              move  0  to  WS-Gains-Ratio.
029600     compute  WS-Gross  =  WS-Remaining * 1.5.
029700     if       WS-Gross  >  Port-Acct-Bal (WS-Acct-Sub)
029800              move  Port-Acct-Bal (WS-Acct-Sub)  to  WS-Gross.
029900     compute  WS-Est-Gains  rounded  =  WS-Gross * WS-Gains-Ratio.
030000     move     Wd-Ord-Income  to  Txe-Ord-Income.
030100     add      WS-Ord-Wdrawals-So-Far  to  Txe-Ord-Income.
030200     move     WS-Est-Gains       to  Txe-Cap-Gains.
030300     move     spaces             to  Txe-State.
030400     move     Wd-Filing-Joint    to  Txe-Filing-Joint.
030500     move     "N"                to  Txe-Working.
030600     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
030700     move     Txb-Cap-Gains  to  WS-Est-Cg-Tax.
030800     compute  WS-Net  =  WS-Gross - WS-Est-Cg-Tax.
030900     if       WS-Net  >  0
031000              add       WS-Gross  to  Wd-Acct-Wdrawn (WS-Acct-Sub)
031100              add       WS-Gross  to  WS-Total-Wdrawn
031200              add       WS-Est-Gains  to  WS-Realized-Gains
031300              subtract  WS-Net   from  WS-Remaining
031400     end-if.
031500 CC020-Exit.
031600     exit.
031700*
031800*******************************************************************
031900*   CC030 - TRADITIONAL 401K / IRA - GROSS UP FOR THE ESTIMATED    *
032000*           MARGINAL FEDERAL RATE (PRICED VIA TWO RWTAXENG CALLS   *
032100*           10,000 APART) SO THE NET REDUCES REMAINING CORRECTLY.  *
032200*******************************************************************
032300*
032400 CC030-Withdraw-Traditional.
032500     move     Wd-Ord-Income  to  Txe-Ord-Income.
032600     add      WS-Ord-Wdrawals-So-Far  to  Txe-Ord-Income.
032700     move     0                  to  Txe-Cap-Gains.
032800     move     spaces             to  Txe-State.
032900     move     Wd-Filing-Joint    to  Txe-Filing-Joint.
033000     move     "N"                to  Txe-Working.
033100     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
033200     move     Txb-Federal  to  WS-Fed-At-Stacked.
033300     add      10000  to  Txe-Ord-Income.
033400     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
033500     move     Txb-Federal  to  WS-Fed-At-Plus.
033600     compute  WS-Marginal-Rate  rounded  =
033700              (WS-Fed-At-Plus - WS-Fed-At-Stacked) / 10000.
033800     compute  WS-One-Minus-Rate  =  1 - WS-Marginal-Rate.
033900     compute  WS-Gross  rounded  =  WS-Remaining / WS-One-Minus-Rate.
034000     if       WS-Gross  >  Port-Acct-Bal (WS-Acct-Sub)
034100              move  Port-Acct-Bal (WS-Acct-Sub)  to  WS-Gross.
034200     add      WS-Gross  to  Wd-Acct-Wdrawn (WS-Acct-Sub).
034300     add      WS-Gross  to  WS-Total-Wdrawn.
034400     add      WS-Gross  to  WS-Ord-Wdrawals-So-Far.
034500     compute  WS-Net-Reduction  rounded  =  WS-Gross * WS-One-Minus-Rate.
034600     subtract WS-Net-Reduction  from  WS-Remaining.
034700 CC030-Exit.
034800     exit.
034900*
035000*******************************************************************
035100*   CC040 - HSA / ROTH-401K / ROTH-IRA - TAX FREE, SIMPLE DRAW.    *
035200*******************************************************************
035300*
035400 CC040-Withdraw-Tax-Free.
035500     if       WS-Remaining  >  Port-Acct-Bal (WS-Acct-Sub)
035600              move  Port-Acct-Bal (WS-Acct-Sub)  to  WS-Gross
035700     else
035800              move  WS-Remaining  to  WS-Gross
035900     end-if.
036000     add      WS-Gross  to  Wd-Acct-Wdrawn (WS-Acct-Sub).
036100     add      WS-Gross  to  WS-Total-Wdrawn.
036200     subtract WS-Gross  from  WS-Remaining.
036300 CC040-Exit.
036400     exit.
036500*
036600*******************************************************************
036700*   CC050 - PRICES THE WHOLE YEAR'S WITHDRAWAL TAX - CAP GAINS ON  *
036800*           THE REALIZED GAINS STACKED ON THE ORIGINAL ORDINARY    *
036900*           INCOME, PLUS THE INCREMENTAL FEDERAL TAX CAUSED BY THE *
037000*           ORDINARY WITHDRAWALS (RMD + TRADITIONAL ACCOUNTS).     *
037100*******************************************************************
037200*
037300 CC050-Wdraw-Tax-Total.
037400     move     Wd-Ord-Income      to  Txe-Ord-Income.
037500     move     WS-Realized-Gains  to  Txe-Cap-Gains.
037600     move     spaces             to  Txe-State.
037700     move     Wd-Filing-Joint    to  Txe-Filing-Joint.
037800     move     "N"                to  Txe-Working.
037900     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
038000     move     Txb-Cap-Gains  to  WS-Cg-Tax-Final.
038100     move     Wd-Ord-Income  to  Txe-Ord-Income.
038200     move     0              to  Txe-Cap-Gains.
038300     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
038400     move     Txb-Federal  to  WS-Fed-Base.
038500     move     Wd-Ord-Income  to  Txe-Ord-Income.
038600     add      WS-Ord-Wdrawals-So-Far  to  Txe-Ord-Income.
038700     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
038800     move     Txb-Federal  to  WS-Fed-With-Wdrawals.
038900     compute  Wd-Total-Tax  rounded  =
039000              WS-Cg-Tax-Final + (WS-Fed-With-Wdrawals - WS-Fed-Base).
039100 CC050-Exit.
039200     exit.
039300*
039400*******************************************************************
039500*   DD010 - CONTRIBUTION TAX BENEFIT - HOW MUCH FEDERAL TAX A      *
039600*           CONTRIBUTION SAVES THIS YEAR.  TRADITIONAL 401K/IRA/   *
039700*           HSA GET THE FULL MARGINAL BENEFIT, ROTH AND TAXABLE    *
039800*           GET NONE - THE CALLER SETS Wd-Contrib-Tax-Adv.         *
039900*******************************************************************
040000*
040100 DD010-Contribution-Benefit.
040200     move     Wd-Ord-Income  to  Txe-Ord-Income.
040300     move     0              to  Txe-Cap-Gains.
040400     move     spaces         to  Txe-State.
040500     move     Wd-Filing-Joint  to  Txe-Filing-Joint.
040600     move     "N"            to  Txe-Working.
040700     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
040800     move     Txb-Federal  to  WS-Fed-Before.
040900     if       not  Wd-Tax-Advantaged
041000              move  0  to  Wd-Contrib-Benefit
041100              go    to  DD010-Exit.
041200     if       Wd-Contrib-Amount  >  Wd-Ord-Income
041300              move  0  to  WS-Income-Less
041400     else
041500              compute  WS-Income-Less =
041600                       Wd-Ord-Income - Wd-Contrib-Amount
041700     end-if.
041800     move     WS-Income-Less  to  Txe-Ord-Income.
041900     call     "RWTAXENG"  using  RW-Tax-Engine-Input  RW-Tax-Breakdown.
042000     move     Txb-Federal  to  WS-Fed-After.
042100     compute  Wd-Contrib-Benefit rounded =
042200              WS-Fed-Before - WS-Fed-After.
042300 DD010-Exit.
042400     exit.
042500*
042600 Main-Exit.
042700     exit     program.
