000100*******************************************
000200*                                          *
000300*   Working Storage For The Portfolio     *
000400*        Six Account Types Held           *
000500*******************************************
000600* 96 bytes.  Balance & Cost-Basis per type.
000700*
000800* 06/11/25 vbc - Created.
000900* 22/11/25 vbc - Added Array redefines for growth/deposit loops.
001000* 30/11/25 vbc - Added Alloc-Pct table, was picked up off Acb rec direct.
001100*
001200 01  RW-Portfolio-Table.
001300     03  Port-T401k.
001400         05  Port-T401k-Bal    pic S9(9)V99  comp-3.
001500         05  Port-T401k-Basis  pic S9(9)V99  comp-3.
001600     03  Port-Tira.
001700         05  Port-Tira-Bal     pic S9(9)V99  comp-3.
001800         05  Port-Tira-Basis   pic S9(9)V99  comp-3.
001900     03  Port-R401k.
002000         05  Port-R401k-Bal    pic S9(9)V99  comp-3.
002100         05  Port-R401k-Basis  pic S9(9)V99  comp-3.
002200     03  Port-Rira.
002300         05  Port-Rira-Bal     pic S9(9)V99  comp-3.
002400         05  Port-Rira-Basis   pic S9(9)V99  comp-3.
002500     03  Port-Taxable.
002600         05  Port-Taxable-Bal    pic S9(9)V99  comp-3.
002700         05  Port-Taxable-Basis  pic S9(9)V99  comp-3.
002800     03  Port-Hsa.
002900         05  Port-Hsa-Bal      pic S9(9)V99  comp-3.
003000         05  Port-Hsa-Basis    pic S9(9)V99  comp-3.
003100     03  filler                pic X(4).
003200*
003300 01  RW-Portfolio-Array redefines RW-Portfolio-Table.
003400     03  Port-Acct                     occurs 6.
003500         05  Port-Acct-Bal     pic S9(9)V99  comp-3.
003600         05  Port-Acct-Basis   pic S9(9)V99  comp-3.
003700     03  filler                pic X(4).
003800*
003900* Fixed subscript numbers into Port-Acct / Port-Alloc-Pct -
004000*   1 = Trad 401k, 2 = Trad IRA, 3 = Roth 401k, 4 = Roth IRA,
004100*   5 = Taxable,   6 = HSA.
004200*
004300 01  RW-Sub-Consts.
004400     03  RW-Sub-T401k          pic 9        value 1.
004500     03  RW-Sub-Tira           pic 9        value 2.
004600     03  RW-Sub-R401k          pic 9        value 3.
004700     03  RW-Sub-Rira           pic 9        value 4.
004800     03  RW-Sub-Taxable        pic 9        value 5.
004900     03  RW-Sub-Hsa            pic 9        value 6.
005000     03  filler                pic X(4).
005100*
005200 01  RW-Alloc-Pct-Table.
005300     03  Port-Alloc-Pct        pic S9V9(5)  comp-3  occurs 6.
005400     03  filler                pic X(4).
005500*
005600* Withdrawal priority - Taxable, Hsa, Trad-401k, Trad-Ira,
005700*                        Roth-401k, Roth-Ira, per WDRAW-STRATEGY rule.
005800*
005900 01  RW-Wdraw-Priority.
006000     03  Wdraw-Pri-1           pic 9        value 5.
006100     03  Wdraw-Pri-2           pic 9        value 6.
006200     03  Wdraw-Pri-3           pic 9        value 1.
006300     03  Wdraw-Pri-4           pic 9        value 2.
006400     03  Wdraw-Pri-5           pic 9        value 3.
006500     03  Wdraw-Pri-6           pic 9        value 4.
006600     03  filler                pic X(4).
006700 01  RW-Wdraw-Priority-Table redefines RW-Wdraw-Priority.
006800     03  Wdraw-Priority-Sub    pic 9        occurs 6.
006900     03  filler                pic X(4).
007000*
